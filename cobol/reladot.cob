000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELADOT-COB.
000300*               EMPRESA S/A  -  ABRIGO SAO FRANCISCO
000400*    ANALISTA       : J. KOIKE
000500*    PROGRAMADOR(A) : E. SILVA
000600*    FINALIDADE : EMITE O RELATORIO DE ANIMAIS MAIS ADOTAVEIS -
000700*                 PARA CADA ANIMAL, APLICA A POLITICA DE TRIAGEM
000800*                 E O CALCULO DE COMPATIBILIDADE CONTRA TODOS OS
000900*                 ADOTANTES CADASTRADOS, TIRA A MEDIA E ORDENA
001000*                 OS 5 MELHORES POR MEDIA DECRESCENTE.
001100*    DATA : 02/09/1998
001200*    VRS         DATA           DESCRICAO
001300*    1.0         02/09/1998     IMPLANTACAO
001400*    1.1         14/10/1998     E.SILVA - CH#0261 REGRA DE AREA
001500*                               MINIMA PARA ANIMAL DE PORTE G
001600*    1.2         02/05/2000     J.RAMOS - CH#0301 LIMITE DE
001700*                               RANKING CONFIGURAVEL (WS-LIMITE-
001800*                               RANKING EM PARAMS.CPY)
001900*    1.3         23/06/2001     E.SILVA - CH#0344 CABECALHO COM
002000*                               DATA DE EMISSAO DO RELATORIO
002100*    1.4         11/02/2002     J.RAMOS - CH#0389 COMPARACAO DA
002200*                               TAG ARISCO EM 2465-COMPARA-TAG
002300*                               ESTAVA EM MAIUSCULA E NUNCA
002400*                               CASAVA COM A TAG GRAVADA EM
002500*                               MINUSCULA PELO CADANIM (VIDE
002600*                               2600-TESTA-TAG); CORRIGIDO.
002700 AUTHOR. E. SILVA.
002800 INSTALLATION. EMPRESA S/A - ABRIGO SAO FRANCISCO.
002900 DATE-WRITTEN. 02/09/1998.
003000 DATE-COMPILED.
003100 SECURITY. USO INTERNO - DEPTO DE PROCESSAMENTO DE DADOS.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000     SELECT ANIMAIS ASSIGN TO DISK
004100                 ORGANIZATION SEQUENTIAL
004200                 ACCESS MODE SEQUENTIAL
004300                 FILE STATUS STATUS-ANM.
004400
004500     SELECT ADOTANTES ASSIGN TO DISK
004600                 ORGANIZATION SEQUENTIAL
004700                 ACCESS MODE SEQUENTIAL
004800                 FILE STATUS STATUS-ADP.
004900
005000     SELECT SORTRANK ASSIGN TO DISK.
005100
005200     SELECT RELATORIO ASSIGN TO PRINTER.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  ANIMAIS
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID 'ANIMAIS.DAT'
006000     RECORD CONTAINS 200 CHARACTERS.
006100
006200     COPY ANIMAL.
006300
006400 FD  ADOTANTES
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID 'ADOTANTE.DAT'
006700     RECORD CONTAINS 40 CHARACTERS.
006800
006900     COPY ADOTANTE.
007000
007100*    ARQUIVO DE TRABALHO DA ORDENACAO - UM REGISTRO POR ANIMAL
007200*    ELEGIVEL, ORDENADO PELA MEDIA DE COMPATIBILIDADE
007300 SD  SORTRANK
007400     VALUE OF FILE-ID 'RANKSORT.DAT'.
007500 01  REG-SORTRANK.
007600     05  SRT-MEDIA                     PIC 9(03)V99.
007700     05  SRT-ID                        PIC X(08).
007800     05  SRT-NOME                      PIC X(20).
007900     05  SRT-ESPECIE                   PIC X(08).
008000     05  SRT-PORTE                     PIC X(01).
008100
008200 FD  RELATORIO
008300     LABEL RECORD OMITTED.
008400 01  REG-RELATORIO                     PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008700     COPY PARAMS.
008800
008900 01  STATUS-ANM                        PIC X(02) VALUE SPACES.
009000 01  STATUS-ADP                        PIC X(02) VALUE SPACES.
009100
009200 01  WS-FLAGS.
009300     05  WS-FIM-ANIMAIS                PIC X(01) VALUE 'N'.
009400         88  FIM-ANIMAIS                     VALUE 'S'.
009500     05  WS-FIM-ADOTANTES              PIC X(01) VALUE 'N'.
009600         88  FIM-ADOTANTES                   VALUE 'S'.
009700     05  WS-FIM-RANKSORT               PIC X(01) VALUE 'N'.
009800         88  FIM-RANKSORT                    VALUE 'S'.
009900     05  FILLER                        PIC X(02).
010000*
010100*    CHAVE DE ELEGIBILIDADE DO ADOTANTE CORRENTE NA TRIAGEM
010200 77  WS-ELEGIVEL                       PIC X(01) VALUE 'S'.
010300     88  ADOTANTE-ELEGIVEL                  VALUE 'S'.
010400
010500 01  WS-CONTADORES.
010600     05  WS-CT-ANIMAIS                 PIC 9(04) COMP VALUE ZERO.
010700     05  WS-CT-ADOTANTES               PIC 9(04) COMP VALUE ZERO.
010800     05  FILLER                        PIC X(02).
010900*
011000 77  WS-CT-LISTADOS                    PIC 9(02) COMP VALUE ZERO.
011100
011200*    RELOGIO DO SISTEMA - SO USADO PARA DATAR O CABECALHO DO
011300*    RELATORIO (VRS 1.3)
011400 01  WS-DATA-SISTEMA                   PIC 9(08).
011500 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
011600     05  WS-DS-ANO                     PIC 9(04).
011700     05  WS-DS-MES                     PIC 9(02).
011800     05  WS-DS-DIA                     PIC 9(02).
011900 01  WS-HORA-SISTEMA                   PIC 9(08).
012000 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
012100     05  WS-HS-HORA                    PIC 9(02).
012200     05  WS-HS-MIN                     PIC 9(02).
012300     05  WS-HS-SEG                     PIC 9(02).
012400     05  WS-HS-CENT                    PIC 9(02).
012500 01  WS-DATA-EMISSAO                   PIC X(10) VALUE SPACES.
012600
012700*    TABELA EM MEMORIA DOS ANIMAIS - CARREGADA EM 1000-CARREGA-
012800*    ANIMAIS, ACUMULA SOMA/QTD DE ESCORES ELEGIVEIS ATE O
012900*    CALCULO DA MEDIA EM 2000-CALCULA-RANKING
013000 01  WS-TAB-ANIMAIS.
013100     05  TBA-ANIMAL OCCURS 500 TIMES.
013200         10  TBA-ID                    PIC X(08).
013300         10  TBA-NOME                  PIC X(20).
013400         10  TBA-ESPECIE               PIC X(08).
013500         10  TBA-PORTE                 PIC X(01).
013600         10  TBA-TEMPERAMENTO          PIC X(40).
013700         10  TBA-TEMPERAMENTO-R REDEFINES TBA-TEMPERAMENTO.
013800             15  TBA-TAG-TEMPERAM OCCURS 4 TIMES
013900                                       PIC X(10).
014000         10  TBA-SOMA-ESCORES          PIC 9(07) COMP VALUE ZERO.
014100         10  TBA-QTD-ESCORES           PIC 9(05) COMP VALUE ZERO.
014200         10  FILLER                    PIC X(04).
014300
014400*    TABELA EM MEMORIA DOS ADOTANTES - CARREGADA EM 1500-
014500*    CARREGA-ADOTANTES, PERCORRIDA UMA VEZ PARA CADA ANIMAL
014600 01  WS-TAB-ADOTANTES.
014700     05  TBD-ADOTANTE OCCURS 300 TIMES.
014800         10  TBD-NOME                  PIC X(20).
014900         10  TBD-IDADE                 PIC 9(03).
015000         10  TBD-MORADIA               PIC X(04).
015100         10  TBD-AREA                  PIC 9(05).
015200         10  TBD-EXPERIENCIA           PIC X(01).
015300         10  TBD-CRIANCAS              PIC X(01).
015400         10  FILLER                    PIC X(05).
015500
015600 01  WS-IX-ANM                         PIC 9(04) COMP VALUE ZERO.
015700 01  WS-IX-ADP                         PIC 9(04) COMP VALUE ZERO.
015800 01  WS-MOTIVO-INELEGIVEL              PIC X(40) VALUE SPACES.
015900 01  WS-ESCORE                         PIC 9(03) COMP VALUE ZERO.
016000 01  WS-ESCORE-PARCIAL                 PIC 9(03) COMP VALUE ZERO.
016100 01  WS-TEM-TAG-ARISCO                 PIC X(01) VALUE 'N'.
016200     88  TEM-TAG-ARISCO                     VALUE 'S'.
016300 01  WS-IX-TAG                         PIC 9(02) COMP VALUE ZERO.
016400
016500 01  WS-RANK                           PIC 9(02) COMP VALUE ZERO.
016600
016700*    LINHAS DE CABECALHO E DETALHE DO RELATORIO
016800 01  CABE1.
016900     05  FILLER                        PIC X(38) VALUE SPACES.
017000     05  FILLER                        PIC X(45)
017100         VALUE 'ABRIGO SAO FRANCISCO - TOP ANIMAIS ADOTAVEIS'.
017200     05  FILLER                        PIC X(49) VALUE SPACES.
017300 01  CABE2.
017400     05  FILLER                        PIC X(10) VALUE 'EMISSAO: '.
017500     05  CABE2-DATA                    PIC X(10) VALUE SPACES.
017600     05  FILLER                        PIC X(112) VALUE SPACES.
017700 01  CABE3.
017800     05  FILLER                        PIC X(06) VALUE 'RANK'.
017900     05  FILLER                        PIC X(04) VALUE SPACES.
018000     05  FILLER                        PIC X(10) VALUE 'ID ANIMAL'.
018100     05  FILLER                        PIC X(04) VALUE SPACES.
018200     05  FILLER                        PIC X(20) VALUE 'NOME'.
018300     05  FILLER                        PIC X(10) VALUE 'ESPECIE'.
018400     05  FILLER                        PIC X(08) VALUE 'PORTE'.
018500     05  FILLER                        PIC X(10) VALUE 'MEDIA'.
018600     05  FILLER                        PIC X(60) VALUE SPACES.
018700 01  DETALHE1.
018800     05  DET-RANK                      PIC Z9.
018900     05  FILLER                        PIC X(08) VALUE SPACES.
019000     05  DET-ID                        PIC X(08).
019100     05  FILLER                        PIC X(06) VALUE SPACES.
019200     05  DET-NOME                      PIC X(20).
019300     05  DET-ESPECIE                   PIC X(08).
019400     05  FILLER                        PIC X(02) VALUE SPACES.
019500     05  DET-PORTE                     PIC X(05).
019600     05  FILLER                        PIC X(03) VALUE SPACES.
019700     05  DET-MEDIA                     PIC ZZ9.99.
019800     05  FILLER                        PIC X(64) VALUE SPACES.
019900 01  RODAPE1.
020000     05  FILLER                        PIC X(20)
020100                               VALUE 'TOTAL DE ANIMAIS: '.
020200     05  ROD-QTD                       PIC ZZ9.
020300     05  FILLER                        PIC X(109) VALUE SPACES.
020400
020500 PROCEDURE DIVISION.
020600
020700*****************************************************************
020800*    PARAGRAFO PRINCIPAL - CARREGA OS DOIS CADASTROS EM MEMORIA,
020900*    CALCULA O ESCORE DE CADA ANIMAL E ORDENA VIA SORT SISTEMA
021000*    (INPUT/OUTPUT PROCEDURE), IMPRIMINDO OS N PRIMEIROS
021100*****************************************************************
021200 0100-INICIO.
021300     PERFORM 0150-OBTEM-DATA THRU 0150-FIM-RELOGIO.
021400     PERFORM 1000-CARREGA-ANIMAIS THRU 1000-FIM-CARGA.
021500     PERFORM 1500-CARREGA-ADOTANTES THRU 1500-FIM-CARGA.
021600     PERFORM 2000-CALCULA-RANKING THRU 2000-FIM-CALCULA.
021700     OPEN OUTPUT RELATORIO.
021800     MOVE ZERO TO WS-CT-LISTADOS.
021900     MOVE ZERO TO WS-RANK.
022000     SORT SORTRANK DESCENDING KEY SRT-MEDIA
022100          INPUT PROCEDURE 2500-GERA-SORT
022200          OUTPUT PROCEDURE 3000-IMPRIME-RELATORIO.
022300     PERFORM 3900-RODAPE THRU 3900-FIM-RODAPE.
022400     CLOSE RELATORIO.
022500     STOP RUN.
022600
022700*    RELATORIO SO PRECISA DA DATA (SEM HORA) PARA O CABECALHO -
022800*    FORMATO DD/MM/AAAA, DIFERENTE DO CARIMBO DE EVENTO
022900 0150-OBTEM-DATA.
023000     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
023100     STRING WS-DS-DIA   DELIMITED BY SIZE
023200            '/'         DELIMITED BY SIZE
023300            WS-DS-MES   DELIMITED BY SIZE
023400            '/'         DELIMITED BY SIZE
023500            WS-DS-ANO   DELIMITED BY SIZE
023600            INTO WS-DATA-EMISSAO.
023700 0150-FIM-RELOGIO.
023800     EXIT.
023900
024000*    CARGA DO MESTRE DE ANIMAIS - SO OS CAMPOS USADOS NA
024100*    TRIAGEM/PONTUACAO E NO RELATORIO
024200 1000-CARREGA-ANIMAIS.
024300     OPEN INPUT ANIMAIS.
024400     IF STATUS-ANM NOT = '00'
024500        DISPLAY 'RELADOT: ARQ ANIMAIS.DAT NAO ENCONTRADO'
024600        STOP RUN.
024700     MOVE ZERO TO WS-CT-ANIMAIS.
024800     MOVE 'N' TO WS-FIM-ANIMAIS.
024900     PERFORM 1020-LE-ANIMAL THRU 1020-FIM-LE
025000         UNTIL FIM-ANIMAIS.
025100     CLOSE ANIMAIS.
025200 1000-FIM-CARGA.
025300     EXIT.
025400
025500*    LE UM REGISTRO DO MESTRE E EMPILHA NA TABELA, JA ZERANDO
025600*    O ACUMULADOR DE ESCORE (SOMA/QTD) PARA A MEDIA
025700 1020-LE-ANIMAL.
025800     READ ANIMAIS
025900         AT END
026000            MOVE 'S' TO WS-FIM-ANIMAIS
026100            GO TO 1020-FIM-LE.
026200     IF WS-CT-ANIMAIS NOT < WS-MAX-ANIMAIS
026300        DISPLAY 'RELADOT: TABELA DE ANIMAIS CHEIA - ABORTADO'
026400        STOP RUN.
026500     ADD 1 TO WS-CT-ANIMAIS.
026600     MOVE ANM-ID           TO TBA-ID(WS-CT-ANIMAIS).
026700     MOVE ANM-NOME         TO TBA-NOME(WS-CT-ANIMAIS).
026800     MOVE ANM-ESPECIE      TO TBA-ESPECIE(WS-CT-ANIMAIS).
026900     MOVE ANM-PORTE        TO TBA-PORTE(WS-CT-ANIMAIS).
027000     MOVE ANM-TEMPERAMENTO TO TBA-TEMPERAMENTO(WS-CT-ANIMAIS).
027100     MOVE ZERO TO TBA-SOMA-ESCORES(WS-CT-ANIMAIS).
027200     MOVE ZERO TO TBA-QTD-ESCORES(WS-CT-ANIMAIS).
027300 1020-FIM-LE.
027400     EXIT.
027500
027600*    CARGA DO CADASTRO DE ADOTANTES
027700 1500-CARREGA-ADOTANTES.
027800     OPEN INPUT ADOTANTES.
027900     IF STATUS-ADP NOT = '00'
028000        DISPLAY 'RELADOT: ARQ ADOTANTE.DAT NAO ENCONTRADO'
028100        STOP RUN.
028200     MOVE ZERO TO WS-CT-ADOTANTES.
028300     MOVE 'N' TO WS-FIM-ADOTANTES.
028400     PERFORM 1520-LE-ADOTANTE THRU 1520-FIM-LE
028500         UNTIL FIM-ADOTANTES.
028600     CLOSE ADOTANTES.
028700 1500-FIM-CARGA.
028800     EXIT.
028900
029000*    LE UM REGISTRO DO CADASTRO DE ADOTANTES E EMPILHA NA TABELA
029100 1520-LE-ADOTANTE.
029200     READ ADOTANTES
029300         AT END
029400            MOVE 'S' TO WS-FIM-ADOTANTES
029500            GO TO 1520-FIM-LE.
029600     IF WS-CT-ADOTANTES NOT < WS-MAX-ADOTANTES
029700        DISPLAY 'RELADOT: TABELA DE ADOTANTES CHEIA - ABORTADO'
029800        STOP RUN.
029900     ADD 1 TO WS-CT-ADOTANTES.
030000     MOVE ADP-NOME         TO TBD-NOME(WS-CT-ADOTANTES).
030100     MOVE ADP-IDADE        TO TBD-IDADE(WS-CT-ADOTANTES).
030200     MOVE ADP-MORADIA      TO TBD-MORADIA(WS-CT-ADOTANTES).
030300     MOVE ADP-AREA-UTIL    TO TBD-AREA(WS-CT-ADOTANTES).
030400     MOVE ADP-EXPERIENCIA  TO TBD-EXPERIENCIA(WS-CT-ADOTANTES).
030500     MOVE ADP-CRIANCAS     TO TBD-CRIANCAS(WS-CT-ADOTANTES).
030600 1520-FIM-LE.
030700     EXIT.
030800
030900*    PARA CADA ANIMAL, PERCORRE TODOS OS ADOTANTES: SE PASSAR
031000*    NA TRIAGEM, CALCULA O ESCORE DE COMPATIBILIDADE E SOMA
031100 2000-CALCULA-RANKING.
031200     PERFORM 2050-PROCESSA-ANIMAL THRU 2050-FIM-ANIMAL
031300         VARYING WS-IX-ANM FROM 1 BY 1
031400         UNTIL WS-IX-ANM > WS-CT-ANIMAIS.
031500 2000-FIM-CALCULA.
031600     EXIT.
031700
031800*    PARA O ANIMAL CORRENTE (WS-IX-ANM), CONFRONTA CONTRA TODO O
031900*    CADASTRO DE ADOTANTES, UM A UM
032000 2050-PROCESSA-ANIMAL.
032100     PERFORM 2100-PROCESSA-ADOTANTE THRU 2100-FIM-ADOTANTE
032200         VARYING WS-IX-ADP FROM 1 BY 1
032300         UNTIL WS-IX-ADP > WS-CT-ADOTANTES.
032400 2050-FIM-ANIMAL.
032500     EXIT.
032600
032700*    2100 = TRIAGEM_SERVICE: POLITICA DE TRIAGEM SEGUIDA DE
032800*    CALCULO DE COMPATIBILIDADE, SE O ADOTANTE PASSAR
032900 2100-PROCESSA-ADOTANTE.
033000     PERFORM 2200-POLITICA-TRIAGEM THRU 2200-FIM-POLITICA.
033100     IF NOT ADOTANTE-ELEGIVEL
033200        GO TO 2100-FIM-ADOTANTE.
033300     PERFORM 2400-CALCULA-COMPATIBILIDADE THRU 2400-FIM-COMPAT.
033400     ADD WS-ESCORE TO TBA-SOMA-ESCORES(WS-IX-ANM).
033500     ADD 1 TO TBA-QTD-ESCORES(WS-IX-ANM).
033600 2100-FIM-ADOTANTE.
033700     EXIT.
033800
033900*    POLITICA DE TRIAGEM DO ADOTANTE (IDADE MINIMA E, PARA
034000*    ANIMAL DE PORTE G, MORADIA E AREA MINIMA)
034100 2200-POLITICA-TRIAGEM.
034200     MOVE 'S' TO WS-ELEGIVEL.
034300     IF TBD-IDADE(WS-IX-ADP) < WS-IDADE-MINIMA-ANOS
034400        MOVE 'N' TO WS-ELEGIVEL
034500        GO TO 2200-FIM-POLITICA.
034600     IF TBA-PORTE(WS-IX-ANM) NOT = 'G'
034700        GO TO 2200-FIM-POLITICA.
034800     IF TBD-MORADIA(WS-IX-ADP) NOT = 'CASA'
034900        MOVE 'N' TO WS-ELEGIVEL
035000        GO TO 2200-FIM-POLITICA.
035100     IF TBD-AREA(WS-IX-ADP) < WS-AREA-MINIMA-GRANDE
035200        MOVE 'N' TO WS-ELEGIVEL.
035300 2200-FIM-POLITICA.
035400     EXIT.
035500
035600*    CALCULO DE COMPATIBILIDADE (PESOS EM PARAMS.CPY) - PORTE/
035700*    MORADIA, EXPERIENCIA E CRIANCAS X TAG ARISCO
035800 2400-CALCULA-COMPATIBILIDADE.
035900     MOVE ZERO TO WS-ESCORE.
036000
036100     IF TBA-PORTE(WS-IX-ANM) NOT = 'G'
036200        ADD WS-PESO-PORTE-MORADIA TO WS-ESCORE
036300        GO TO 2420-CRITICA-EXPERIENCIA.
036400     IF TBD-MORADIA(WS-IX-ADP) = 'CASA'
036500        ADD WS-PESO-PORTE-MORADIA TO WS-ESCORE.
036600
036700*    ADOTANTE EXPERIENTE GANHA O PESO CHEIO; SEM EXPERIENCIA
036800*    GANHA METADE DO PESO (NAO ZERA, SO REDUZ A NOTA)
036900 2420-CRITICA-EXPERIENCIA.
037000     IF TBD-EXPERIENCIA(WS-IX-ADP) = 'S'
037100        ADD WS-PESO-EXPERIENCIA TO WS-ESCORE
037200        GO TO 2450-CRITICA-CRIANCAS.
037300     DIVIDE WS-PESO-EXPERIENCIA BY 2 GIVING WS-ESCORE-PARCIAL.
037400     ADD WS-ESCORE-PARCIAL TO WS-ESCORE.
037500
037600*    SO PRECISA TESTAR A TAG ARISCO SE HOUVER CRIANCA EM CASA -
037700*    SEM CRIANCA, O PESO E CONCEDIDO DIRETO
037800 2450-CRITICA-CRIANCAS.
037900     IF TBD-CRIANCAS(WS-IX-ADP) NOT = 'S'
038000        ADD WS-PESO-CRIANCAS TO WS-ESCORE
038100        GO TO 2400-FIM-COMPAT.
038200     PERFORM 2460-TESTA-ARISCO THRU 2460-FIM-ARISCO.
038300     IF NOT TEM-TAG-ARISCO
038400        ADD WS-PESO-CRIANCAS TO WS-ESCORE.
038500
038600     IF WS-ESCORE > WS-ESCORE-MAXIMO
038700        MOVE WS-ESCORE-MAXIMO TO WS-ESCORE.
038800 2400-FIM-COMPAT.
038900     EXIT.
039000
039100 2460-TESTA-ARISCO.
039200     MOVE 'N' TO WS-TEM-TAG-ARISCO.
039300     PERFORM 2465-COMPARA-TAG THRU 2465-FIM-COMPARA
039400         VARYING WS-IX-TAG FROM 1 BY 1
039500         UNTIL WS-IX-TAG > 4 OR TEM-TAG-ARISCO.
039600 2460-FIM-ARISCO.
039700     EXIT.
039800
039900 2465-COMPARA-TAG.
040000     IF TBA-TAG-TEMPERAM(WS-IX-ANM, WS-IX-TAG) = 'arisco'         CH0389  
040100        MOVE 'S' TO WS-TEM-TAG-ARISCO.
040200 2465-FIM-COMPARA.
040300     EXIT.
040400
040500*    PROCEDIMENTO DE ENTRADA DA ORDENACAO - LIBERA UM REGISTRO
040600*    PARA CADA ANIMAL QUE OBTEVE PELO MENOS UM ESCORE ELEGIVEL
040700 2500-GERA-SORT SECTION.
040800 2500-VARRE-ANIMAIS.
040900     PERFORM 2600-LIBERA-UM THRU 2600-FIM-LIBERA
041000         VARYING WS-IX-ANM FROM 1 BY 1
041100         UNTIL WS-IX-ANM > WS-CT-ANIMAIS.
041200 2500-FIM-GERA. EXIT.
041300
041400*    ANIMAL SEM NENHUM ESCORE ELEGIVEL (NENHUM ADOTANTE PASSOU NA
041500*    TRIAGEM) NAO ENTRA NA ORDENACAO - NAO E "ZERO", E AUSENTE
041600 2600-LIBERA-UM.
041700     IF TBA-QTD-ESCORES(WS-IX-ANM) = ZERO
041800        GO TO 2600-FIM-LIBERA.
041900     MOVE ZERO TO SRT-MEDIA.
042000     DIVIDE TBA-SOMA-ESCORES(WS-IX-ANM)
042100         BY TBA-QTD-ESCORES(WS-IX-ANM)
042200         GIVING SRT-MEDIA ROUNDED.
042300     MOVE TBA-ID(WS-IX-ANM)      TO SRT-ID.
042400     MOVE TBA-NOME(WS-IX-ANM)    TO SRT-NOME.
042500     MOVE TBA-ESPECIE(WS-IX-ANM) TO SRT-ESPECIE.
042600     MOVE TBA-PORTE(WS-IX-ANM)   TO SRT-PORTE.
042700     RELEASE REG-SORTRANK.
042800 2600-FIM-LIBERA. EXIT.
042900
043000*    PROCEDIMENTO DE SAIDA DA ORDENACAO - IMPRIME O CABECALHO
043100*    E OS N PRIMEIROS REGISTROS (LIMITE EM WS-LIMITE-RANKING)
043200 3000-IMPRIME-RELATORIO SECTION.
043300*    IMPRIME O CABECALHO UMA UNICA VEZ, ANTES DO PRIMEIRO RETURN
043400*    (CH#0344, VRS 1.3 - DATA DE EMISSAO EM CABE2-DATA)
043500 3000-CABECALHO.
043600     MOVE WS-DATA-EMISSAO TO CABE2-DATA.                          CH0344  
043700     WRITE REG-RELATORIO FROM CABE1 AFTER PAGE.
043800     WRITE REG-RELATORIO FROM CABE2 AFTER 2.
043900     WRITE REG-RELATORIO FROM CABE3 AFTER 2.
044000*    LACO DE RETURN DA ORDENACAO - SORTRANK JA VEM EM ORDEM
044100*    DECRESCENTE DE MEDIA; PARA NO LIMITE DA CONFIGURACAO
044200 3000-RELAT.
044300     RETURN SORTRANK
044400         AT END
044500            GO TO 3000-FIM-IMPRIME.
044600     IF WS-RANK NOT < WS-LIMITE-RANKING                           CH0301  
044700        GO TO 3000-RELAT.
044800     ADD 1 TO WS-RANK.
044900     ADD 1 TO WS-CT-LISTADOS.
045000     MOVE WS-RANK       TO DET-RANK.
045100     MOVE SRT-ID        TO DET-ID.
045200     MOVE SRT-NOME      TO DET-NOME.
045300     MOVE SRT-ESPECIE   TO DET-ESPECIE.
045400     MOVE SRT-PORTE     TO DET-PORTE.
045500     MOVE SRT-MEDIA     TO DET-MEDIA.
045600     WRITE REG-RELATORIO FROM DETALHE1 AFTER 1.
045700     GO TO 3000-RELAT.
045800 3000-FIM-IMPRIME. EXIT.
045900
046000*    RODAPE DO RELATORIO - TOTAL LISTADO PODE SER MENOR QUE O
046100*    TOTAL DE ANIMAIS ELEGIVEIS, POR CAUSA DO LIMITE DE RANKING
046200 3900-RODAPE.
046300     MOVE WS-CT-LISTADOS TO ROD-QTD.
046400     WRITE REG-RELATORIO FROM RODAPE1 AFTER 2.
046500 3900-FIM-RODAPE.
046600     EXIT.
