000100***************************************************************
000200*               EMPRESA S/A  -  ABRIGO SAO FRANCISCO
000300*    COPY          : EVENTO.CPY
000400*    ANALISTA      : J. KOIKE
000500*    PROGRAMADO(A) : E. SILVA
000600*    FINALIDADE    : LAYOUT DO HISTORICO DE EVENTOS DO ANIMAL
000700*                    (ARQ EVENTOS.DAT, GRAVACAO POR EXTEND)
000800*                    USADO POR CADANIM E MOVANIM.
000900*    VRS         DATA           DESCRICAO
001000*    1.0         14/03/1991     IMPLANTACAO
001100*    1.1         19/07/1996     AMPLIADO TIPO DE EVENTO P/ X(16)
001200*    1.2         20/08/1998     J.RAMOS - RESERVADAS 2 POSICOES
001300*                               DE EXPANSAO NO FIM DO REGISTRO
001400*    1.3         09/03/2002     J.RAMOS - CH#0367 NOVO TIPO
001500*                               MUDANCA-STATUS (VIDE MOVANIM,
001600*                               9520-GRAVA-MUDANCA-STATUS)
001700***************************************************************
001800 01  EVT-REGISTRO.
001900     05  EVT-ID-ANIMAL                 PIC X(08).
002000     05  EVT-CARIMBO                   PIC X(20).
002100*
002200*        TIPO DO EVENTO - ENTRADA, RESERVA, RESERVA-EXPIRADA,
002300*        ADOCAO, DEVOLUCAO, REAVALIACAO, EXPIRACAO-RESERVA,
002400*        MUDANCA-STATUS
002500     05  EVT-TIPO                      PIC X(16).
002600     05  EVT-DETALHE                   PIC X(74).
002700     05  FILLER                        PIC X(02).
