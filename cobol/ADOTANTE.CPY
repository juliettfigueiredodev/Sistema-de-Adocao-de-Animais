000100***************************************************************
000200*               EMPRESA S/A  -  ABRIGO SAO FRANCISCO
000300*    COPY          : ADOTANTE.CPY
000400*    ANALISTA      : J. KOIKE
000500*    PROGRAMADO(A) : E. SILVA
000600*    FINALIDADE    : LAYOUT DO CADASTRO DE ADOTANTES
000700*                    (ARQ ADOTANTE.DAT) - USADO POR RELADOT.
000800*    VRS         DATA           DESCRICAO
000900*    1.0         14/03/1991     IMPLANTACAO
001000*    1.1         08/05/1997     INCLUIDOS CAMPOS S/N DE PERFIL
001100***************************************************************
001200 01  ADP-REGISTRO.
001300     05  ADP-NOME                      PIC X(20).
001400     05  ADP-IDADE                     PIC 9(03).
001500*
001600*        MORADIA:  CASA  OU  APTO
001700     05  ADP-MORADIA                   PIC X(04).
001800         88  ADP-MORA-EM-CASA               VALUE 'CASA'.
001900         88  ADP-MORA-EM-APTO               VALUE 'APTO'.
002000     05  ADP-AREA-UTIL                 PIC 9(05).
002100     05  ADP-EXPERIENCIA               PIC X(01).
002200         88  ADP-TEM-EXPERIENCIA             VALUE 'S'.
002300         88  ADP-SEM-EXPERIENCIA             VALUE 'N'.
002400     05  ADP-CRIANCAS                  PIC X(01).
002500         88  ADP-TEM-CRIANCAS                VALUE 'S'.
002600         88  ADP-SEM-CRIANCAS                VALUE 'N'.
002700     05  ADP-OUTROS-PETS               PIC X(01).
002800         88  ADP-TEM-OUTROS-PETS             VALUE 'S'.
002900         88  ADP-SEM-OUTROS-PETS             VALUE 'N'.
003000     05  FILLER                        PIC X(05).
