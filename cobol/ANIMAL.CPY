000100***************************************************************
000200*               EMPRESA S/A  -  ABRIGO SAO FRANCISCO
000300*    COPY          : ANIMAL.CPY
000400*    ANALISTA      : J. KOIKE
000500*    PROGRAMADO(A) : E. SILVA / J. RAMOS
000600*    FINALIDADE    : LAYOUT DO REGISTRO MESTRE DE ANIMAIS
000700*                    (ARQ ANIMAIS.DAT) - USADO POR CADANIM,
000800*                    MOVANIM E RELADOT.
000900*    VRS         DATA           DESCRICAO
001000*    1.0         14/03/1991     IMPLANTACAO
001100*    1.1         02/09/1993     INCLUIDO CAMPO DE TEMPERAMENTO
001200*    1.2         19/07/1996     INCLUIDOS CAMPOS DE RESERVA
001300*    1.3         11/01/1999     AJUSTE ANO 2000 - VER ANM-ENT-ANO
001400***************************************************************
001500*
001600*    OBS: TODOS OS CAMPOS ALFA SAO ALINHADOS A ESQUERDA E
001700*    COMPLETADOS COM BRANCOS. DATAS/HORAS FICAM NO FORMATO
001800*    AAAA-MM-DDTHH:MM:SSZ (20 POSICOES, HORARIO UNIVERSAL).
001900*
002000 01  ANM-REGISTRO-MESTRE.
002100     05  ANM-CHAVE-ANIMAL.
002200         10  ANM-ID                    PIC X(08).
002300*
002400*        ESPECIE DO ANIMAL - SO EXISTEM DUAS NA CARTEIRA DO
002500*        ABRIGO ATE O MOMENTO (CACHORRO / GATO)
002600     05  ANM-ESPECIE                   PIC X(08).
002700         88  ANM-EH-CACHORRO                VALUE 'CACHORRO'.
002800         88  ANM-EH-GATO                     VALUE 'GATO'.
002900     05  ANM-NOME                      PIC X(20).
003000     05  ANM-RACA                      PIC X(20).
003100     05  ANM-SEXO                      PIC X(01).
003200         88  ANM-SEXO-MACHO                  VALUE 'M'.
003300         88  ANM-SEXO-FEMEA                  VALUE 'F'.
003400     05  ANM-IDADE-MESES               PIC 9(03).
003500*
003600*        PORTE:  P-PEQUENO  M-MEDIO  G-GRANDE
003700     05  ANM-PORTE                     PIC X(01).
003800         88  ANM-PORTE-PEQUENO               VALUE 'P'.
003900         88  ANM-PORTE-MEDIO                  VALUE 'M'.
004000         88  ANM-PORTE-GRANDE                 VALUE 'G'.
004100*
004200*        ESCORE 0-10: NECESSIDADE DE PASSEIO (CACHORRO)
004300*                     OU INDEPENDENCIA (GATO)
004400     05  ANM-ESCORE-TRACO              PIC 9(02).
004500*
004600*        ATE 4 MARCAS DE TEMPERAMENTO DE 10 POSICOES, EM
004700*        MINUSCULO (EX.: ARISCO = ANIMAL ASSUSTADICO)
004800     05  ANM-TEMPERAMENTO              PIC X(40).
004900     05  ANM-TEMPERAMENTO-R REDEFINES ANM-TEMPERAMENTO.
005000         10  ANM-TAG-TEMPERAM OCCURS 4 TIMES
005100                                       PIC X(10).
005200*
005300*        STATUS - VIDE TABELA DE TRANSICOES EM MOVANIM-COB
005400     05  ANM-STATUS                    PIC X(10).
005500         88  ANM-ST-DISPONIVEL               VALUE 'DISPONIVEL'.
005600         88  ANM-ST-RESERVADO                VALUE 'RESERVADO'.
005700         88  ANM-ST-ADOTADO                  VALUE 'ADOTADO'.
005800         88  ANM-ST-DEVOLVIDO                VALUE 'DEVOLVIDO'.
005900         88  ANM-ST-QUARENTENA                VALUE 'QUARENTENA'.
006000         88  ANM-ST-INADOTAVEL                VALUE 'INADOTAVEL'.
006100     05  ANM-DATA-ENTRADA              PIC X(20).
006200*        AJUSTE 1.3 - QUEBRA DO TIMESTAMP DE ENTRADA PARA
006300*        CONFERENCIA DE SECULO (VIRADA DO ANO 2000)
006400     05  ANM-DATA-ENTRADA-R REDEFINES ANM-DATA-ENTRADA.
006500         10  ANM-ENT-ANO               PIC X(04).
006600         10  FILLER                    PIC X(01).
006700         10  ANM-ENT-MES               PIC X(02).
006800         10  FILLER                    PIC X(01).
006900         10  ANM-ENT-DIA               PIC X(02).
007000         10  FILLER                    PIC X(01).
007100         10  ANM-ENT-RESTO             PIC X(09).
007200     05  ANM-RESERVADO-POR             PIC X(20).
007300     05  ANM-RESERVA-ATE               PIC X(20).
007400*        FILLER REDUZIDO DE X(29) P/ X(27) NA VRS 1.2 P/
007500*        FECHAR O REGISTRO EM 200 POSICOES
007600     05  FILLER                        PIC X(27).
