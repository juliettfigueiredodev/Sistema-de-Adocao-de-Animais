000100***************************************************************
000200*               EMPRESA S/A  -  ABRIGO SAO FRANCISCO
000300*    COPY          : PARAMS.CPY
000400*    ANALISTA      : J. KOIKE
000500*    PROGRAMADO(A) : E. SILVA / J. RAMOS
000600*    FINALIDADE    : AREA DE PARAMETROS DO SISTEMA DE ADOCAO -
000700*                    VALORES DE TAXA, PESOS DE COMPATIBILIDADE
000800*                    E LIMITES DE TABELA EM MEMORIA. CENTRALIZA
000900*                    OS "NUMEROS MAGICOS" QUE ANTES FICAVAM
001000*                    ESPALHADOS PELOS PROGRAMAS.
001100*    VRS         DATA           DESCRICAO
001200*    1.0         19/07/1996     IMPLANTACAO
001300*    1.1         02/09/1998     REVISAO DE TAXAS - PEDIDO DIRETORIA
001400*    1.2         20/08/1998     J.RAMOS - RESERVA POSICOES DE
001500*                               EXPANSAO NO FIM DA AREA
001600***************************************************************
001700 01  WS-PARAMETROS.
001800*
001900*        TAXA BASE DE ADOCAO E ACRESCIMOS (ESTRATEGIAS) - CAMPOS
002000*        DE VALOR EM COMP-3, PADRAO DO SHOP PARA CAMPOS
002100*        MONETARIOS (VIDE CLASSIF-COB, CAMPO PRESTACAO)
002200     05  WS-TAXA-BASE             PIC 9(05)V99 COMP-3 VALUE 100.00.
002300     05  WS-TAXA-DESCONTO-SENIOR  PIC 9(01)V99 COMP-3 VALUE 0.50.
002400     05  WS-TAXA-ACRES-VACINA     PIC 9(05)V99 COMP-3 VALUE 50.00.
002500     05  WS-TAXA-ACRES-TRATAMENTO PIC 9(05)V99 COMP-3 VALUE 80.00.
002600     05  WS-IDADE-SENIOR-MESES         PIC 9(03) COMP VALUE 96.
002700     05  WS-IDADE-FILHOTE-MESES        PIC 9(03) COMP VALUE 12.
002800*
002900*        POLITICA DE TRIAGEM DO ADOTANTE
003000     05  WS-IDADE-MINIMA-ANOS          PIC 9(03) COMP VALUE 18.
003100     05  WS-AREA-MINIMA-GRANDE         PIC 9(05) COMP VALUE 60.
003200*
003300*        PESOS DO CALCULO DE COMPATIBILIDADE (SOMAM NO MAX 100)
003400     05  WS-PESO-PORTE-MORADIA         PIC 9(03) COMP VALUE 40.
003500     05  WS-PESO-EXPERIENCIA           PIC 9(03) COMP VALUE 40.
003600     05  WS-PESO-CRIANCAS              PIC 9(03) COMP VALUE 20.
003700     05  WS-ESCORE-MAXIMO              PIC 9(03) COMP VALUE 100.
003800*
003900*        JANELA DE RESERVA
004000     05  WS-HORAS-RESERVA              PIC 9(04) COMP VALUE 48.
004100*
004200*        TAMANHO DO RANKING DE SAIDA
004300     05  WS-LIMITE-RANKING             PIC 9(02) COMP VALUE 5.
004400*
004500*        LIMITES DAS TABELAS EM MEMORIA (VER 0100-INICIO)
004600     05  WS-MAX-ANIMAIS                PIC 9(04) COMP VALUE 500.
004700     05  WS-MAX-ADOTANTES              PIC 9(04) COMP VALUE 300.
004800     05  WS-MAX-FILA                   PIC 9(04) COMP VALUE 2000.
004900     05  FILLER                        PIC X(04).
