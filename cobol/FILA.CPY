000100***************************************************************
000200*               EMPRESA S/A  -  ABRIGO SAO FRANCISCO
000300*    COPY          : FILA.CPY
000400*    ANALISTA      : J. KOIKE
000500*    PROGRAMADO(A) : J. RAMOS
000600*    FINALIDADE    : LAYOUT DA FILA DE ESPERA POR ANIMAL
000700*                    (ARQ FILA.DAT) - USADO POR MOVANIM.
000800*    VRS         DATA           DESCRICAO
000900*    1.0         19/07/1996     IMPLANTACAO
001000***************************************************************
001100 01  FIL-REGISTRO.
001200     05  FIL-CHAVE-FILA.
001300         10  FIL-ID-ANIMAL             PIC X(08).
001400     05  FIL-NOME-ADOTANTE             PIC X(20).
001500     05  FIL-ESCORE                    PIC 9(03).
001600*
001700*        SEQUENCIA DE CHEGADA NA FILA - QUANTO MENOR, MAIS
001800*        ANTIGO O INTERESSE (USADO NO DESEMPATE)
001900     05  FIL-CARIMBO-CHEGADA           PIC 9(10).
002000     05  FILLER                        PIC X(19).
