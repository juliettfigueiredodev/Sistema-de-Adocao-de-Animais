000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MOVANIM-COB.
000300*               EMPRESA S/A  -  ABRIGO SAO FRANCISCO
000400*    ANALISTA       : J. KOIKE
000500*    PROGRAMADOR(A) : J. RAMOS / E. SILVA
000600*    FINALIDADE : PROCESSAMENTO DO LOTE DE MOVIMENTACAO DE
000700*                 ANIMAIS - RESERVA, ADOCAO, DEVOLUCAO,
000800*                 REAVALIACAO E EXPIRACAO DE RESERVA COM
000900*                 CHAMADA DA FILA DE ESPERA. AO FINAL, UMA
001000*                 VARREDURA LIBERA RESERVAS VENCIDAS QUE NAO
001100*                 FORAM TRATADAS POR TRANSACAO NO LOTE.
001200*    DATA : 19/07/1996
001300*    VRS         DATA           DESCRICAO
001400*    1.0         19/07/1996     IMPLANTACAO (RESERVA/ADOCAO)
001500*    1.1         03/03/1997     J.RAMOS - INCLUIDA DEVOLUCAO E
001600*                               REAVALIACAO (DEVO/REAV)
001700*    1.2         14/10/1997     E.SILVA - CH#0198 ESTRATEGIAS DE
001800*                               TAXA DE ADOCAO (SENIOR/FILHOTE/
001900*                               ESPECIAL)
002000*    1.3         20/08/1998     J.RAMOS - CH#0255 CHAMADA DA
002100*                               FILA DE ESPERA NA EXPIRACAO
002200*                               (TRANSACAO EXPQ)
002300*    1.4         11/01/1999     E.SILVA - AJUSTE ANO 2000 - VER
002400*                               ROTINA DE RELOGIO E VIRADA DE
002500*                               ANO NO CALCULO DO VENCIMENTO
002600*    1.5         02/05/2000     J.RAMOS - CH#0301 VARREDURA DE
002700*                               RESERVAS VENCIDAS NO FIM DO LOTE
002800*    1.6         23/06/2001     E.SILVA - CH#0344 EMISSAO DO
002900*                               CONTRATO DE ADOCAO (CONTRAT.DAT)
003000*    1.7         09/03/2002     J.RAMOS - CH#0367 AUDITORIA
003100*                               PEDIU EVENTO MUDANCA-STATUS
003200*                               SEPARADO EM RESERVA E ADOCAO,
003300*                               ALEM DO EVENTO JA GRAVADO POR
003400*                               TRANSACAO (VIDE 9520-GRAVA-
003500*                               MUDANCA-STATUS)
003600 AUTHOR. J. RAMOS.
003700 INSTALLATION. EMPRESA S/A - ABRIGO SAO FRANCISCO.
003800 DATE-WRITTEN. 19/07/1996.
003900 DATE-COMPILED.
004000 SECURITY. USO INTERNO - DEPTO DE PROCESSAMENTO DE DADOS.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT TRANSACOES ASSIGN TO DISK
005000                 ORGANIZATION SEQUENTIAL
005100                 ACCESS MODE SEQUENTIAL
005200                 FILE STATUS STATUS-TRX.
005300
005400     SELECT ANIMAIS ASSIGN TO DISK
005500                 ORGANIZATION SEQUENTIAL
005600                 ACCESS MODE SEQUENTIAL
005700                 FILE STATUS STATUS-ANM.
005800
005900     SELECT FILA ASSIGN TO DISK
006000                 ORGANIZATION SEQUENTIAL
006100                 ACCESS MODE SEQUENTIAL
006200                 FILE STATUS STATUS-FILA.
006300
006400     SELECT EVENTOS ASSIGN TO DISK
006500                 ORGANIZATION SEQUENTIAL
006600                 ACCESS MODE SEQUENTIAL
006700                 FILE STATUS STATUS-EVT.
006800
006900     SELECT CONTRATOS ASSIGN TO PRINTER.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400*    TRANSACOES DE MOVIMENTO, LIDAS EM ORDEM DE CHEGADA
007500 FD  TRANSACOES
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID 'TRANSACAO.DAT'
007800     RECORD CONTAINS 80 CHARACTERS.
007900
008000     COPY TRANSAC.
008100
008200 FD  ANIMAIS
008300     LABEL RECORD STANDARD
008400     VALUE OF FILE-ID 'ANIMAIS.DAT'
008500     RECORD CONTAINS 200 CHARACTERS.
008600
008700     COPY ANIMAL.
008800
008900*    FILA DE ESPERA - SO LEITURA (VER 6600-DESENFILEIRA)
009000 FD  FILA
009100     LABEL RECORD STANDARD
009200     VALUE OF FILE-ID 'FILA.DAT'
009300     RECORD CONTAINS 60 CHARACTERS.
009400
009500     COPY FILA.
009600
009700 FD  EVENTOS
009800     LABEL RECORD STANDARD
009900     VALUE OF FILE-ID 'EVENTOS.DAT'
010000     RECORD CONTAINS 120 CHARACTERS.
010100
010200     COPY EVENTO.
010300
010400*    CONTRATO DE ADOCAO - IMPRESSO A CADA ADOT DEFERIDA (VRS 1.6)
010500 FD  CONTRATOS
010600     LABEL RECORD OMITTED.
010700 01  REG-CONTRATO                      PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000     COPY PARAMS.
011100
011200 01  STATUS-TRX                        PIC X(02) VALUE SPACES.
011300 01  STATUS-ANM                        PIC X(02) VALUE SPACES.
011400 01  STATUS-FILA                       PIC X(02) VALUE SPACES.
011500 01  STATUS-EVT                        PIC X(02) VALUE SPACES.
011600
011700 01  WS-FLAGS.
011800     05  WS-FIM-TRANSACAO              PIC X(01) VALUE 'N'.
011900         88  FIM-TRANSACAO                   VALUE 'S'.
012000     05  WS-FIM-ANIMAIS                PIC X(01) VALUE 'N'.
012100         88  FIM-ANIMAIS                     VALUE 'S'.
012200     05  WS-FIM-FILA                   PIC X(01) VALUE 'N'.
012300         88  FIM-FILA                        VALUE 'S'.
012400     05  WS-ANIMAL-ACHADO              PIC X(01) VALUE 'N'.
012500         88  ANIMAL-ACHADO                   VALUE 'S'.
012600     05  WS-TRANSACAO-OK               PIC X(01) VALUE 'S'.
012700     05  WS-TRANSICAO-VALIDA           PIC X(01) VALUE 'N'.
012800         88  TRANSICAO-VALIDA                VALUE 'S'.
012900     05  WS-FILA-ACHOU                 PIC X(01) VALUE 'N'.
013000         88  FILA-ENCONTROU                  VALUE 'S'.
013100     05  WS-FLAG-DATA-OK               PIC X(01) VALUE 'S'.
013200         88  DATA-RESERVA-OK                 VALUE 'S'.
013300     05  FILLER                        PIC X(02).
013400
013500 01  WS-CONTADORES.
013600     05  WS-CT-LIDAS                   PIC 9(05) COMP VALUE ZERO.
013700     05  WS-CT-APLICADAS               PIC 9(05) COMP VALUE ZERO.
013800     05  WS-CT-REJEITADAS              PIC 9(05) COMP VALUE ZERO.
013900     05  FILLER                        PIC X(02).
014000*
014100*    CONTADOR DA VARREDURA DE RESERVAS EXPIRADAS (7000-VARREDURA)
014200 77  WS-CT-EXPIRADAS                   PIC 9(05) COMP VALUE ZERO.
014300
014400*    RELOGIO DO SISTEMA - USADO PARA CARIMBAR EVENTOS E
014500*    CALCULAR O VENCIMENTO DA JANELA DE RESERVA
014600 01  WS-DATA-SISTEMA                   PIC 9(08).
014700 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
014800     05  WS-DS-ANO                     PIC 9(04).
014900     05  WS-DS-MES                     PIC 9(02).
015000     05  WS-DS-DIA                     PIC 9(02).
015100 01  WS-HORA-SISTEMA                   PIC 9(08).
015200 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
015300     05  WS-HS-HORA                    PIC 9(02).
015400     05  WS-HS-MIN                     PIC 9(02).
015500     05  WS-HS-SEG                     PIC 9(02).
015600     05  WS-HS-CENT                    PIC 9(02).
015700 01  WS-AGORA                          PIC X(20) VALUE SPACES.
015800
015900*    TABELA EM MEMORIA DO MESTRE DE ANIMAIS - CARREGADA EM
016000*    1600-CARREGA-ANIMAIS, ATUALIZADA PELAS TRANSACOES E
016100*    REGRAVADA POR 7500-REGRAVA-ANIMAIS AO FIM DO LOTE
016200 01  WS-TAB-ANIMAIS.
016300     05  WS-QTD-ANIMAIS                PIC 9(04) COMP VALUE ZERO.
016400     05  TBA-ANIMAL OCCURS 500 TIMES.
016500         10  TBA-ID                    PIC X(08).
016600         10  TBA-ESPECIE               PIC X(08).
016700         10  TBA-NOME                  PIC X(20).
016800         10  TBA-RACA                  PIC X(20).
016900         10  TBA-SEXO                  PIC X(01).
017000         10  TBA-IDADE-MESES           PIC 9(03).
017100         10  TBA-PORTE                 PIC X(01).
017200         10  TBA-ESCORE-TRACO          PIC 9(02).
017300         10  TBA-TEMPERAMENTO          PIC X(40).
017400         10  TBA-STATUS                PIC X(10).
017500         10  TBA-DATA-ENTRADA          PIC X(20).
017600         10  TBA-RESERVADO-POR         PIC X(20).
017700         10  TBA-RESERVA-ATE           PIC X(20).
017800         10  FILLER                    PIC X(05).
017900
018000*    TABELA EM MEMORIA DA FILA DE ESPERA - CARREGADA EM
018100*    1700-CARREGA-FILA. TBF-ATIVA MARCA SE O INTERESSADO AINDA
018200*    NAO FOI CHAMADO NESTE PROCESSAMENTO (VER 6600-DESENFILEIRA)
018300 01  WS-TAB-FILA.
018400     05  WS-QTD-FILA                   PIC 9(04) COMP VALUE ZERO.
018500     05  TBF-ITEM OCCURS 2000 TIMES.
018600         10  TBF-ID-ANIMAL             PIC X(08).
018700         10  TBF-NOME                  PIC X(20).
018800         10  TBF-ESCORE                PIC 9(03).
018900         10  TBF-CARIMBO               PIC 9(10).
019000         10  TBF-ATIVA                 PIC X(01).
019100             88  FILA-ATIVA                  VALUE 'S'.
019200         10  FILLER                    PIC X(08).
019300
019400*    TABELA DE TRANSICOES DE STATUS PERMITIDAS - USADA POR
019500*    RESERVA (DISPONIVEL->RESERVADO) E ADOCAO (RESERVADO->
019600*    ADOTADO). AS DEMAIS MUDANCAS DE STATUS (DEVOLUCAO E
019700*    REAVALIACAO) SAO DECISAO DE NEGOCIO DIRETA, VER 5000/6000
019800 01  WS-TRANSICOES-LITERAL.
019900     05  FILLER                        PIC X(20)
020000                               VALUE 'DISPONIVELRESERVADO '.
020100     05  FILLER                        PIC X(20)
020200                               VALUE 'DISPONIVELINADOTAVEL'.
020300     05  FILLER                        PIC X(20)
020400                               VALUE 'RESERVADO ADOTADO   '.
020500     05  FILLER                        PIC X(20)
020600                               VALUE 'ADOTADO   DEVOLVIDO '.
020700     05  FILLER                        PIC X(20)
020800                               VALUE 'DEVOLVIDO QUARENTENA'.
020900     05  FILLER                        PIC X(20)
021000                               VALUE 'DEVOLVIDO DISPONIVEL'.
021100     05  FILLER                        PIC X(20)
021200                               VALUE 'DEVOLVIDO INADOTAVEL'.
021300     05  FILLER                        PIC X(20)
021400                               VALUE 'QUARENTENADISPONIVEL'.
021500     05  FILLER                        PIC X(20)
021600                               VALUE 'QUARENTENAINADOTAVEL'.
021700 01  WS-TRANSICOES REDEFINES WS-TRANSICOES-LITERAL.
021800     05  WS-TRANS-ITEM OCCURS 9 TIMES.
021900         10  WS-TRANS-DE               PIC X(10).
022000         10  WS-TRANS-PARA             PIC X(10).
022100
022200*    TABELA DE DIAS POR MES (USADA NO CALCULO DO VENCIMENTO DA
022300*    RESERVA) - FEVEREIRO E AJUSTADO EM 3380-CHECA-BISSEXTO
022400 01  WS-DIAS-MES-LITERAL               PIC X(24)
022500                               VALUE '312831303130313130313031'.
022600 01  WS-DIAS-MES REDEFINES WS-DIAS-MES-LITERAL
022700                                       PIC 9(02) OCCURS 12 TIMES.
022800
022900 01  WS-CHAVE-BUSCA                    PIC X(08) VALUE SPACES.
023000 01  WS-IX-ANM                         PIC 9(04) COMP VALUE ZERO.
023100 01  WS-IX-ACHADO                      PIC 9(04) COMP VALUE ZERO.
023200 01  WS-IX-FILA                        PIC 9(04) COMP VALUE ZERO.
023300 01  WS-IX-MELHOR                      PIC 9(04) COMP VALUE ZERO.
023400 01  WS-IX-TRANS                       PIC 9(02) COMP VALUE ZERO.
023500 01  WS-MELHOR-ESCORE                  PIC 9(03) COMP VALUE ZERO.
023600 01  WS-MELHOR-CARIMBO                 PIC 9(10) COMP VALUE ZERO.
023700 01  WS-NOME-DESENFILEIRADO            PIC X(20) VALUE SPACES.
023800
023900 01  WS-STATUS-DE                      PIC X(10) VALUE SPACES.
024000 01  WS-STATUS-PARA                    PIC X(10) VALUE SPACES.
024100
024200 01  WS-EVT-TIPO                       PIC X(16) VALUE SPACES.
024300 01  WS-EVT-DETALHE                    PIC X(74) VALUE SPACES.
024400*
024500*    MOTIVO DA TRANSICAO DE STATUS (CH#0367, VRS 1.7) - USADO
024600*    PELO EVENTO MUDANCA-STATUS EMITIDO POR 9520-GRAVA-MUDANCA
024700 01  WS-EVT-MOTIVO                     PIC X(50) VALUE SPACES.
024800
024900 01  WS-RESULTADO                      PIC X(40) VALUE SPACES.
025000 01  WS-RESULTADO-REAV                 PIC X(09) VALUE SPACES.
025100
025200 01  WS-DATA-VERIFICAR                 PIC X(20) VALUE SPACES.
025300
025400*    AREA DE CALCULO DO VENCIMENTO DA RESERVA (HOJE + 48H, OU
025500*    SEJA, HOJE + 2 DIAS - VER 3350-CALCULA-VENCIMENTO)
025600 01  WS-VENCIMENTO                     PIC X(20) VALUE SPACES.
025700 01  WS-V-ANO                          PIC 9(04) COMP VALUE ZERO.
025800 01  WS-V-MES                          PIC 9(02) COMP VALUE ZERO.
025900 01  WS-V-DIA                          PIC 9(02) COMP VALUE ZERO.
026000 01  WS-MAX-DIA                        PIC 9(02) COMP VALUE ZERO.
026100 01  WS-TMP-DIV                        PIC 9(04) COMP VALUE ZERO.
026200 01  WS-TMP-RESTO                      PIC 9(04) COMP VALUE ZERO.
026300
026400*    AREA DE CALCULO DA TAXA DE ADOCAO (VER 4200-CALCULA-TAXA) -
026500*    COMP-3, PADRAO DO SHOP PARA CAMPO DE VALOR (VIDE PARAMS.CPY)
026600 01  WS-TAXA-CALCULADA           PIC 9(05)V99 COMP-3 VALUE ZERO.
026700*    CAMPO EDITADO PARA IMPRESSAO/DETALHE DO EVENTO - PERMANECE
026800*    DISPLAY (PIC NUMERICO-EDITADO NAO ACEITA COMP-3)
026900 01  WS-TAXA-EDITADA                   PIC ZZZZ9.99.
027000 01  WS-NOME-ESTRATEGIA                PIC X(21) VALUE SPACES.
027100 01  WS-IDADE-EDITADA                  PIC ZZ9.
027200
027300 PROCEDURE DIVISION.
027400
027500 0100-INICIO.
027600     PERFORM 0150-OBTEM-DATA-HORA THRU 0150-FIM-RELOGIO.
027700     PERFORM 1600-CARREGA-ANIMAIS THRU 1600-FIM-CARGA.
027800     PERFORM 1700-CARREGA-FILA THRU 1700-FIM-CARGA-FILA.
027900     OPEN EXTEND EVENTOS.
028000     IF STATUS-EVT = '05' OR STATUS-EVT = '35'
028100        CLOSE EVENTOS
028200        OPEN OUTPUT EVENTOS
028300        CLOSE EVENTOS
028400        OPEN EXTEND EVENTOS.
028500     OPEN OUTPUT CONTRATOS.
028600     OPEN INPUT TRANSACOES.
028700     IF STATUS-TRX NOT = '00'
028800        DISPLAY 'MOVANIM: ARQ TRANSACAO.DAT NAO ENCONTRADO'
028900        STOP RUN.
029000     PERFORM 2000-PROCESSA-TRANSACOES THRU 2000-FIM-PROCESSA
029100         UNTIL FIM-TRANSACAO.
029200     PERFORM 7000-VARREDURA THRU 7000-FIM-VARREDURA.
029300     PERFORM 7500-REGRAVA-ANIMAIS THRU 7500-FIM-REGRAVA.
029400     PERFORM 8000-IMPRIME-RESUMO THRU 8000-FIM-RESUMO.
029500     PERFORM 9000-ENCERRA THRU 9000-FIM-ENCERRA.
029600     STOP RUN.
029700
029800*    MONTA O CARIMBO DE DATA/HORA CORRENTE NO FORMATO
029900*    AAAA-MM-DDTHH:MM:SSZ (VER AJUSTE ANO 2000, VRS 1.4)
030000 0150-OBTEM-DATA-HORA.
030100     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
030200     ACCEPT WS-HORA-SISTEMA FROM TIME.
030300     STRING WS-DS-ANO           DELIMITED BY SIZE
030400            '-'                 DELIMITED BY SIZE
030500            WS-DS-MES           DELIMITED BY SIZE
030600            '-'                 DELIMITED BY SIZE
030700            WS-DS-DIA           DELIMITED BY SIZE
030800            'T'                 DELIMITED BY SIZE
030900            WS-HS-HORA          DELIMITED BY SIZE
031000            ':'                 DELIMITED BY SIZE
031100            WS-HS-MIN           DELIMITED BY SIZE
031200            ':'                 DELIMITED BY SIZE
031300            WS-HS-SEG           DELIMITED BY SIZE
031400            'Z'                 DELIMITED BY SIZE
031500            INTO WS-AGORA.
031600 0150-FIM-RELOGIO.
031700     EXIT.
031800
031900*    VALIDADOR DA MAQUINA DE ESTADOS (WS-STATUS-DE/WS-STATUS-
032000*    PARA PREENCHIDOS PELO CHAMADOR) - SO USADO POR RESERVA E
032100*    ADOCAO, CONFORME REGRA DE NEGOCIO (VER CABECALHO DE 5000
032200*    E 6000)
032300 1000-VALIDA-TRANSICAO.
032400     MOVE 'N' TO WS-TRANSICAO-VALIDA.
032500     PERFORM 1050-COMPARA-TRANSICAO THRU 1050-FIM-COMPARA
032600         VARYING WS-IX-TRANS FROM 1 BY 1
032700         UNTIL WS-IX-TRANS > 9 OR TRANSICAO-VALIDA.
032800 1000-FIM-VALIDA.
032900     EXIT.
033000
033100 *    COMPARA UMA LINHA DA TABELA DE TRANSICOES CONTRA O PAR DE
033200*    STATUS PEDIDO PELO CHAMADOR (WS-STATUS-DE/WS-STATUS-PARA)
033300 1050-COMPARA-TRANSICAO.
033400     IF WS-TRANS-DE(WS-IX-TRANS) = WS-STATUS-DE AND
033500        WS-TRANS-PARA(WS-IX-TRANS) = WS-STATUS-PARA
033600        MOVE 'S' TO WS-TRANSICAO-VALIDA.
033700 1050-FIM-COMPARA.
033800     EXIT.
033900
034000*    CARGA DO MESTRE DE ANIMAIS PARA A TABELA EM MEMORIA
034100 1600-CARREGA-ANIMAIS.
034200     OPEN INPUT ANIMAIS.
034300     IF STATUS-ANM NOT = '00'
034400        DISPLAY 'MOVANIM: ARQ ANIMAIS.DAT NAO ENCONTRADO'
034500        STOP RUN.
034600     MOVE ZERO TO WS-QTD-ANIMAIS.
034700     MOVE 'N' TO WS-FIM-ANIMAIS.
034800     PERFORM 1620-LE-ANIMAL THRU 1620-FIM-LE
034900         UNTIL FIM-ANIMAIS.
035000     CLOSE ANIMAIS.
035100 1600-FIM-CARGA.
035200     EXIT.
035300
035400*    LE UM REGISTRO DO MESTRE E EMPILHA NA TABELA - ABORTA O
035500*    LOTE SE A TABELA (WS-MAX-ANIMAIS, VIDE PARAMS.CPY) ESTOURAR
035600 1620-LE-ANIMAL.
035700     READ ANIMAIS
035800         AT END
035900            MOVE 'S' TO WS-FIM-ANIMAIS
036000            GO TO 1620-FIM-LE.
036100     IF WS-QTD-ANIMAIS NOT < WS-MAX-ANIMAIS
036200        DISPLAY 'MOVANIM: TABELA DE ANIMAIS CHEIA - ABORTADO'
036300        STOP RUN.
036400     ADD 1 TO WS-QTD-ANIMAIS.
036500     PERFORM 1640-COPIA-P-TABELA THRU 1640-FIM-COPIA.
036600 1620-FIM-LE.
036700     EXIT.
036800
036900 *    COPIA UM REGISTRO DO MESTRE PARA A POSICAO CORRENTE DA TABELA
037000*    EM MEMORIA, CAMPO A CAMPO
037100 1640-COPIA-P-TABELA.
037200     MOVE ANM-ID              TO TBA-ID(WS-QTD-ANIMAIS).
037300     MOVE ANM-ESPECIE         TO TBA-ESPECIE(WS-QTD-ANIMAIS).
037400     MOVE ANM-NOME            TO TBA-NOME(WS-QTD-ANIMAIS).
037500     MOVE ANM-RACA            TO TBA-RACA(WS-QTD-ANIMAIS).
037600     MOVE ANM-SEXO            TO TBA-SEXO(WS-QTD-ANIMAIS).
037700     MOVE ANM-IDADE-MESES     TO TBA-IDADE-MESES(WS-QTD-ANIMAIS).
037800     MOVE ANM-PORTE           TO TBA-PORTE(WS-QTD-ANIMAIS).
037900     MOVE ANM-ESCORE-TRACO    TO TBA-ESCORE-TRACO(WS-QTD-ANIMAIS).
038000     MOVE ANM-TEMPERAMENTO    TO TBA-TEMPERAMENTO(WS-QTD-ANIMAIS).
038100     MOVE ANM-STATUS          TO TBA-STATUS(WS-QTD-ANIMAIS).
038200     MOVE ANM-DATA-ENTRADA    TO TBA-DATA-ENTRADA(WS-QTD-ANIMAIS).
038300     MOVE ANM-RESERVADO-POR   TO TBA-RESERVADO-POR(WS-QTD-ANIMAIS).
038400     MOVE ANM-RESERVA-ATE     TO TBA-RESERVA-ATE(WS-QTD-ANIMAIS).
038500     PERFORM 1660-REGRA-REPARO THRU 1660-FIM-REPARO.
038600 1640-FIM-COPIA.
038700     EXIT.
038800
038900*    REGRA DE REPARO NA CARGA: RESERVADO SEM ADOTANTE OU SEM
039000*    VENCIMENTO GRAVADO VOLTA A DISPONIVEL (DADO INCOMPLETO)
039100 1660-REGRA-REPARO.
039200     IF TBA-STATUS(WS-QTD-ANIMAIS) NOT = 'RESERVADO'
039300        GO TO 1660-FIM-REPARO.
039400     IF TBA-RESERVADO-POR(WS-QTD-ANIMAIS) = SPACES
039500        GO TO 1665-DEMOVE-DISPONIVEL.
039600     IF TBA-RESERVA-ATE(WS-QTD-ANIMAIS) = SPACES
039700        GO TO 1665-DEMOVE-DISPONIVEL.
039800     GO TO 1660-FIM-REPARO.
039900 1665-DEMOVE-DISPONIVEL.
040000     MOVE 'DISPONIVEL' TO TBA-STATUS(WS-QTD-ANIMAIS).
040100     MOVE SPACES TO TBA-RESERVADO-POR(WS-QTD-ANIMAIS)
040200                     TBA-RESERVA-ATE(WS-QTD-ANIMAIS).
040300 1660-FIM-REPARO.
040400     EXIT.
040500
040600*    CARGA DA FILA DE ESPERA PARA A TABELA EM MEMORIA (SO
040700*    LEITURA - O ARQUIVO FILA.DAT NAO E REGRAVADO)
040800 1700-CARREGA-FILA.
040900     OPEN INPUT FILA.
041000     IF STATUS-FILA NOT = '00'
041100        DISPLAY 'MOVANIM: ARQ FILA.DAT NAO ENCONTRADO - '
041200                'FILA VAZIA NESTE LOTE'
041300        GO TO 1700-FIM-CARGA-FILA.
041400     MOVE ZERO TO WS-QTD-FILA.
041500     MOVE 'N' TO WS-FIM-FILA.
041600     PERFORM 1720-LE-FILA THRU 1720-FIM-LE
041700         UNTIL FIM-FILA.
041800     CLOSE FILA.
041900 1700-FIM-CARGA-FILA.
042000     EXIT.
042100
042200*    LE UM INTERESSADO DA FILA E EMPILHA NA TABELA - ATIVA POR
042300*    PADRAO (TBF-ATIVA='S') ATE SER CHAMADO EM 6600-DESENFILEIRA
042400 1720-LE-FILA.
042500     READ FILA
042600         AT END
042700            MOVE 'S' TO WS-FIM-FILA
042800            GO TO 1720-FIM-LE.
042900     IF WS-QTD-FILA NOT < WS-MAX-FILA
043000        DISPLAY 'MOVANIM: TABELA DE FILA CHEIA - ABORTADO'
043100        STOP RUN.
043200     ADD 1 TO WS-QTD-FILA.
043300     MOVE FIL-ID-ANIMAL       TO TBF-ID-ANIMAL(WS-QTD-FILA).
043400     MOVE FIL-NOME-ADOTANTE   TO TBF-NOME(WS-QTD-FILA).
043500     MOVE FIL-ESCORE          TO TBF-ESCORE(WS-QTD-FILA).
043600     MOVE FIL-CARIMBO-CHEGADA TO TBF-CARIMBO(WS-QTD-FILA).
043700     MOVE 'S'                 TO TBF-ATIVA(WS-QTD-FILA).
043800 1720-FIM-LE.
043900     EXIT.
044000
044100*    BUSCA LINEAR DO ANIMAL PELA CHAVE (WS-CHAVE-BUSCA) NA
044200*    TABELA EM MEMORIA - RETORNA WS-IX-ACHADO E ANIMAL-ACHADO
044300 1800-LOCALIZA-ANIMAL.
044400     MOVE 'N' TO WS-ANIMAL-ACHADO.
044500     MOVE ZERO TO WS-IX-ACHADO.
044600     PERFORM 1820-COMPARA-ANIMAL THRU 1820-FIM-COMPARA
044700         VARYING WS-IX-ANM FROM 1 BY 1
044800         UNTIL WS-IX-ANM > WS-QTD-ANIMAIS OR ANIMAL-ACHADO.
044900 1800-FIM-LOCALIZA.
045000     EXIT.
045100
045200 *    COMPARA UMA POSICAO DA TABELA CONTRA A CHAVE PROCURADA
045300 1820-COMPARA-ANIMAL.
045400     IF TBA-ID(WS-IX-ANM) = WS-CHAVE-BUSCA
045500        MOVE 'S' TO WS-ANIMAL-ACHADO
045600        MOVE WS-IX-ANM TO WS-IX-ACHADO.
045700 1820-FIM-COMPARA.
045800     EXIT.
045900
046000*    LACO PRINCIPAL - LE UMA TRANSACAO, DESPACHA E LOGA
046100 2000-PROCESSA-TRANSACOES.
046200     READ TRANSACOES
046300         AT END
046400            MOVE 'S' TO WS-FIM-TRANSACAO
046500            GO TO 2000-FIM-PROCESSA.
046600     ADD 1 TO WS-CT-LIDAS.
046700     PERFORM 2100-DESPACHA THRU 2100-FIM-DESPACHA.
046800     PERFORM 2200-GRAVA-LINHA-LOG THRU 2200-FIM-LOG.
046900 2000-FIM-PROCESSA.
047000     EXIT.
047100
047200*    ROTEADOR DA TRANSACAO PELO CODIGO DE 4 POSICOES (TRX-CODIGO,
047300*    VIDE TRANSAC.CPY) - RESV/ADOT/DEVO/REAV/EXPQ. CODIGO FORA
047400*    DESSA LISTA E REJEITADO SEM TOCAR NA TABELA DE ANIMAIS
047500 2100-DESPACHA.
047600     IF TRX-EH-RESERVA
047700        PERFORM 3000-RESERVA THRU 3000-FIM-RESERVA
047800        GO TO 2100-FIM-DESPACHA.
047900     IF TRX-EH-ADOCAO
048000        PERFORM 4000-ADOCAO THRU 4000-FIM-ADOCAO
048100        GO TO 2100-FIM-DESPACHA.
048200     IF TRX-EH-DEVOLUCAO
048300        PERFORM 5000-DEVOLUCAO THRU 5000-FIM-DEVOLUCAO
048400        GO TO 2100-FIM-DESPACHA.
048500     IF TRX-EH-REAVALIACAO
048600        PERFORM 6000-REAVALIACAO THRU 6000-FIM-REAV
048700        GO TO 2100-FIM-DESPACHA.
048800     IF TRX-EH-EXPIRA-FILA
048900        PERFORM 6500-EXPIRA-FILA THRU 6500-FIM-EXPIRA
049000        GO TO 2100-FIM-DESPACHA.
049100     MOVE 'CODIGO DE TRANSACAO INVALIDO' TO WS-RESULTADO.
049200     MOVE 'N' TO WS-TRANSACAO-OK.
049300 2100-FIM-DESPACHA.
049400     EXIT.
049500
049600*    ECOA NO CONSOLE O RESULTADO DE CADA TRANSACAO (OK OU MOTIVO
049700*    DA REJEICAO) E ATUALIZA OS CONTADORES DO RESUMO FINAL
049800 2200-GRAVA-LINHA-LOG.
049900     IF WS-TRANSACAO-OK = 'S'
050000        ADD 1 TO WS-CT-APLICADAS
050100        DISPLAY 'MOVANIM: ' TRX-CODIGO ' ' TRX-ID-ANIMAL
050200                ' - OK'
050300        GO TO 2200-FIM-LOG.
050400     ADD 1 TO WS-CT-REJEITADAS.
050500     DISPLAY 'MOVANIM: ' TRX-CODIGO ' ' TRX-ID-ANIMAL ' - '
050600             WS-RESULTADO.
050700 2200-FIM-LOG.
050800     EXIT.
050900
051000*    RESERVA (RESV) - VIDE REGRA DE NEGOCIO NO CABECALHO DO
051100*    PROGRAMA (VRS 1.0). LIBERA RESERVA VENCIDA ANTES DE
051200*    TENTAR RESERVAR NOVAMENTE (PASSO 3 DA ROTINA DE RESERVA)
051300 3000-RESERVA.
051400     MOVE 'S' TO WS-TRANSACAO-OK.
051500     MOVE TRX-ID-ANIMAL TO WS-CHAVE-BUSCA.
051600     PERFORM 1800-LOCALIZA-ANIMAL THRU 1800-FIM-LOCALIZA.
051700     IF NOT ANIMAL-ACHADO
051800        MOVE 'ANIMAL NAO ENCONTRADO' TO WS-RESULTADO
051900        GO TO 3900-REJEITA-RESERVA.
052000     IF TRX-NOME-ADOTANTE = SPACES
052100        MOVE 'NOME DO ADOTANTE EM BRANCO' TO WS-RESULTADO
052200        GO TO 3900-REJEITA-RESERVA.
052300     IF TBA-STATUS(WS-IX-ACHADO) NOT = 'RESERVADO'
052400        GO TO 3200-CHECA-DISPONIVEL.
052500     IF TBA-RESERVA-ATE(WS-IX-ACHADO) = SPACES
052600        GO TO 3200-CHECA-DISPONIVEL.
052700     IF TBA-RESERVA-ATE(WS-IX-ACHADO) > WS-AGORA
052800        GO TO 3200-CHECA-DISPONIVEL.
052900     PERFORM 3100-LIBERA-VENCIDA THRU 3100-FIM-LIBERA.
053000
053100*    CONFERE NA TABELA DE TRANSICOES SE O STATUS ATUAL PODE IR
053200*    PARA RESERVADO ANTES DE EFETIVAR A RESERVA
053300 3200-CHECA-DISPONIVEL.
053400     MOVE TBA-STATUS(WS-IX-ACHADO) TO WS-STATUS-DE.
053500     MOVE 'RESERVADO' TO WS-STATUS-PARA.
053600     PERFORM 1000-VALIDA-TRANSICAO THRU 1000-FIM-VALIDA.
053700     IF NOT TRANSICAO-VALIDA
053800        MOVE 'ANIMAL NAO DISPONIVEL' TO WS-RESULTADO
053900        GO TO 3900-REJEITA-RESERVA.
054000     PERFORM 3300-EFETIVA-RESERVA THRU 3300-FIM-EFETIVA.
054100     MOVE 'OK' TO WS-RESULTADO.
054200     GO TO 3000-FIM-RESERVA.
054300
054400*    PASSO 3 DA ROTINA DE RESERVA - A RESERVA ANTERIOR JA VENCEU,
054500*    ENTAO VOLTA O ANIMAL A DISPONIVEL ANTES DE TENTAR A NOVA
054600*    RESERVA (GRAVA O PROPRIO EVENTO RESERVA-EXPIRADA AQUI)
054700 3100-LIBERA-VENCIDA.
054800     MOVE 'DISPONIVEL' TO TBA-STATUS(WS-IX-ACHADO).
054900     MOVE SPACES TO TBA-RESERVADO-POR(WS-IX-ACHADO)
055000                     TBA-RESERVA-ATE(WS-IX-ACHADO).
055100     MOVE 'RESERVA-EXPIRADA' TO WS-EVT-TIPO.
055200     MOVE 'Reserva expirada (auto)' TO WS-EVT-DETALHE.
055300     PERFORM 9500-GRAVA-EVENTO THRU 9500-FIM-EVENTO.
055400 3100-FIM-LIBERA.
055500     EXIT.
055600
055700*    APLICA A RESERVA NA TABELA E EMITE OS 2 EVENTOS DE
055800*    AUDITORIA (RESERVA E MUDANCA-STATUS, CH#0367)
055900 3300-EFETIVA-RESERVA.
056000     PERFORM 3350-CALCULA-VENCIMENTO THRU 3350-FIM-VENCIMENTO.
056100     MOVE 'RESERVADO' TO TBA-STATUS(WS-IX-ACHADO).
056200     MOVE TRX-NOME-ADOTANTE TO TBA-RESERVADO-POR(WS-IX-ACHADO).
056300     MOVE WS-VENCIMENTO TO TBA-RESERVA-ATE(WS-IX-ACHADO).
056400     STRING 'Reservado por ' DELIMITED BY SIZE
056500            TRX-NOME-ADOTANTE DELIMITED BY SIZE
056600            INTO WS-EVT-MOTIVO.
056700     MOVE 'RESERVA' TO WS-EVT-TIPO.
056800     MOVE WS-EVT-MOTIVO TO WS-EVT-DETALHE.
056900     PERFORM 9500-GRAVA-EVENTO THRU 9500-FIM-EVENTO.
057000*    CH#0367 (VRS 1.7) - EVENTO SEPARADO DE MUDANCA DE STATUS,
057100*    EXIGIDO PELA AUDITORIA, ALEM DO EVENTO ESPECIFICO DA
057200*    TRANSACAO ACIMA
057300     PERFORM 9520-GRAVA-MUDANCA-STATUS THRU 9520-FIM-MUDANCA.
057400 3300-FIM-EFETIVA.
057500     EXIT.
057600
057700*    VENCIMENTO = AGORA + 48 HORAS = AGORA + 2 DIAS (MESMO
057800*    HORARIO). NAO HA FUNCAO INTRINSECA DE DATA NESTE
057900*    COMPILADOR - O AVANCO DE DIA E FEITO NA MAO, POSICAO A
058000*    POSICAO, RESPEITANDO VIRADA DE MES/ANO E ANO BISSEXTO
058100 3350-CALCULA-VENCIMENTO.
058200     MOVE WS-AGORA TO WS-VENCIMENTO.
058300     MOVE WS-VENCIMENTO(1:4) TO WS-V-ANO.
058400     MOVE WS-VENCIMENTO(6:2) TO WS-V-MES.
058500     MOVE WS-VENCIMENTO(9:2) TO WS-V-DIA.
058600     PERFORM 3360-SOMA-UM-DIA THRU 3360-FIM-SOMA
058700         2 TIMES.
058800     MOVE WS-V-ANO TO WS-VENCIMENTO(1:4).
058900     MOVE WS-V-MES TO WS-VENCIMENTO(6:2).
059000     MOVE WS-V-DIA TO WS-VENCIMENTO(9:2).
059100 3350-FIM-VENCIMENTO.
059200     EXIT.
059300
059400*    AVANCA UM DIA NO VENCIMENTO, AJUSTANDO VIRADA DE MES/ANO -
059500*    CHAMADO 2 VEZES POR 3350 (48H = 2 DIAS CORRIDOS)
059600 3360-SOMA-UM-DIA.
059700     ADD 1 TO WS-V-DIA.
059800     PERFORM 3370-AJUSTA-DIAS-MES THRU 3370-FIM-AJUSTA.
059900 3360-FIM-SOMA.
060000     EXIT.
060100
060200 *    VIRA O MES (E O ANO, SE PRECISO) QUANDO O DIA ULTRAPASSA O
060300*    MAXIMO DO MES - FEVEREIRO E TRATADO A PARTE (VIDE 3380)
060400 3370-AJUSTA-DIAS-MES.
060500     MOVE WS-DIAS-MES(WS-V-MES) TO WS-MAX-DIA.
060600     IF WS-V-MES NOT = 2
060700        GO TO 3375-VERIFICA-VIRADA.
060800     PERFORM 3380-CHECA-BISSEXTO THRU 3380-FIM-BISSEXTO.
060900 3375-VERIFICA-VIRADA.
061000     IF WS-V-DIA NOT > WS-MAX-DIA
061100        GO TO 3370-FIM-AJUSTA.
061200     MOVE 1 TO WS-V-DIA.
061300     ADD 1 TO WS-V-MES.
061400     IF WS-V-MES NOT > 12
061500        GO TO 3370-FIM-AJUSTA.
061600     MOVE 1 TO WS-V-MES.
061700     ADD 1 TO WS-V-ANO.
061800 3370-FIM-AJUSTA.
061900     EXIT.
062000
062100 *    REGRA CLASSICA DO ANO BISSEXTO: DIVISIVEL POR 4, EXCETO SECULOS
062200*    (DIVISIVEL POR 100) SALVO OS DIVISIVEIS POR 400
062300 3380-CHECA-BISSEXTO.
062400     MOVE 28 TO WS-MAX-DIA.
062500     DIVIDE WS-V-ANO BY 4 GIVING WS-TMP-DIV
062600         REMAINDER WS-TMP-RESTO.
062700     IF WS-TMP-RESTO NOT = 0
062800        GO TO 3380-FIM-BISSEXTO.
062900     DIVIDE WS-V-ANO BY 100 GIVING WS-TMP-DIV
063000         REMAINDER WS-TMP-RESTO.
063100     IF WS-TMP-RESTO NOT = 0
063200        MOVE 29 TO WS-MAX-DIA
063300        GO TO 3380-FIM-BISSEXTO.
063400     DIVIDE WS-V-ANO BY 400 GIVING WS-TMP-DIV
063500         REMAINDER WS-TMP-RESTO.
063600     IF WS-TMP-RESTO = 0
063700        MOVE 29 TO WS-MAX-DIA.
063800 3380-FIM-BISSEXTO.
063900     EXIT.
064000
064100*    WS-RESULTADO JA FOI PREENCHIDO PELO PONTO QUE DESVIOU AQUI
064200 3900-REJEITA-RESERVA.
064300     MOVE 'N' TO WS-TRANSACAO-OK.
064400 3000-FIM-RESERVA.
064500     EXIT.
064600
064700*    ADOCAO (ADOT) - CH#0198 (VRS 1.2) TROUXE AS 4 ESTRATEGIAS
064800*    DE TAXA; CH#0344 (VRS 1.6) PASSOU A EMITIR O CONTRATO
064900 4000-ADOCAO.
065000     MOVE 'S' TO WS-TRANSACAO-OK.
065100     MOVE TRX-ID-ANIMAL TO WS-CHAVE-BUSCA.
065200     PERFORM 1800-LOCALIZA-ANIMAL THRU 1800-FIM-LOCALIZA.
065300     IF NOT ANIMAL-ACHADO
065400        MOVE 'ANIMAL NAO ENCONTRADO' TO WS-RESULTADO
065500        GO TO 4900-REJEITA-ADOCAO.
065600     MOVE TBA-STATUS(WS-IX-ACHADO) TO WS-STATUS-DE.
065700     MOVE 'ADOTADO' TO WS-STATUS-PARA.
065800     PERFORM 1000-VALIDA-TRANSICAO THRU 1000-FIM-VALIDA.
065900     IF NOT TRANSICAO-VALIDA
066000        MOVE 'ANIMAL NAO ESTA RESERVADO' TO WS-RESULTADO
066100        GO TO 4900-REJEITA-ADOCAO.
066200     IF TBA-RESERVADO-POR(WS-IX-ACHADO) = SPACES
066300        GO TO 4050-CHECA-VENCIMENTO.
066400     IF TBA-RESERVADO-POR(WS-IX-ACHADO) = TRX-NOME-ADOTANTE
066500        GO TO 4050-CHECA-VENCIMENTO.
066600     MOVE 'RESERVADO POR OUTRO ADOTANTE' TO WS-RESULTADO.
066700     GO TO 4900-REJEITA-ADOCAO.
066800
066900*    SO PRECISA VALIDAR O VENCIMENTO SE HOUVE RESERVA (TBA-
067000*    RESERVA-ATE PREENCHIDO) - ADOCAO DIRETA (SEM RESERVA PREVIA)
067100*    PULA ESTA CRITICA
067200 4050-CHECA-VENCIMENTO.
067300     IF TBA-RESERVA-ATE(WS-IX-ACHADO) = SPACES
067400        GO TO 4100-EFETIVA-ADOCAO.
067500     MOVE TBA-RESERVA-ATE(WS-IX-ACHADO) TO WS-DATA-VERIFICAR.
067600     PERFORM 9600-VALIDA-DATA THRU 9600-FIM-VALIDA.
067700     IF NOT DATA-RESERVA-OK
067800        MOVE 'DATA DE RESERVA INVALIDA' TO WS-RESULTADO
067900        GO TO 4900-REJEITA-ADOCAO.
068000     IF TBA-RESERVA-ATE(WS-IX-ACHADO) NOT > WS-AGORA
068100        MOVE 'RESERVA EXPIRADA' TO WS-RESULTADO
068200        GO TO 4900-REJEITA-ADOCAO.
068300     GO TO 4100-EFETIVA-ADOCAO.
068400
068500*    APLICA A ADOCAO NA TABELA, CALCULA A TAXA, EMITE OS 2
068600*    EVENTOS DE AUDITORIA E IMPRIME O CONTRATO (CH#0344)
068700 4100-EFETIVA-ADOCAO.
068800     PERFORM 4200-CALCULA-TAXA THRU 4200-FIM-TAXA.
068900     MOVE 'ADOTADO' TO TBA-STATUS(WS-IX-ACHADO).
069000     MOVE SPACES TO TBA-RESERVADO-POR(WS-IX-ACHADO)
069100                     TBA-RESERVA-ATE(WS-IX-ACHADO).
069200     MOVE WS-TAXA-CALCULADA TO WS-TAXA-EDITADA.
069300     STRING 'Adotado por ' DELIMITED BY SIZE
069400            TRX-NOME-ADOTANTE DELIMITED BY SIZE
069500            ' taxa=' DELIMITED BY SIZE
069600            WS-TAXA-EDITADA DELIMITED BY SIZE
069700            INTO WS-EVT-MOTIVO.
069800     MOVE 'ADOCAO' TO WS-EVT-TIPO.
069900     MOVE WS-EVT-MOTIVO TO WS-EVT-DETALHE.
070000     PERFORM 9500-GRAVA-EVENTO THRU 9500-FIM-EVENTO.
070100*    CH#0367 (VRS 1.7) - EVENTO SEPARADO DE MUDANCA DE STATUS,
070200*    EXIGIDO PELA AUDITORIA, ALEM DO EVENTO ESPECIFICO DA
070300*    TRANSACAO ACIMA
070400     PERFORM 9520-GRAVA-MUDANCA-STATUS THRU 9520-FIM-MUDANCA.
070500     PERFORM 4400-GRAVA-CONTRATO THRU 4400-FIM-CONTRATO.          CH0344
070600     MOVE 'OK' TO WS-RESULTADO.
070700     GO TO 4000-FIM-ADOCAO.
070800
070900*    ESTRATEGIAS DE TAXA (CH#0198) - PADRAO/SENIOR/FILHOTE/
071000*    ESPECIAL, CONFORME TRX-ESTRATEGIA-TAXA
071100 4200-CALCULA-TAXA.
071200     IF TRX-TAXA-SENIOR
071300        PERFORM 4220-TAXA-SENIOR THRU 4220-FIM-SENIOR
071400        GO TO 4200-FIM-TAXA.
071500     IF TRX-TAXA-FILHOTE
071600        PERFORM 4230-TAXA-FILHOTE THRU 4230-FIM-FILHOTE
071700        GO TO 4200-FIM-TAXA.
071800     IF TRX-TAXA-ESPECIAL
071900        PERFORM 4240-TAXA-ESPECIAL THRU 4240-FIM-ESPECIAL
072000        GO TO 4200-FIM-TAXA.
072100     PERFORM 4210-TAXA-PADRAO THRU 4210-FIM-PADRAO.
072200 4200-FIM-TAXA.
072300     EXIT.
072400
072500*    ESTRATEGIA PADRAO - TAXA CHEIA, SEM DESCONTO OU ACRESCIMO
072600 4210-TAXA-PADRAO.
072700     MOVE WS-TAXA-BASE TO WS-TAXA-CALCULADA.
072800     MOVE 'PADRAO' TO WS-NOME-ESTRATEGIA.
072900 4210-FIM-PADRAO.
073000     EXIT.
073100
073200*    IDOSOS (IDADE >= WS-IDADE-SENIOR-MESES) GANHAM DESCONTO -
073300*    ABAIXO DA IDADE MINIMA CAI PARA A TAXA PADRAO
073400 4220-TAXA-SENIOR.
073500     MOVE 'SENIOR (DESCONTO)' TO WS-NOME-ESTRATEGIA.
073600     IF TBA-IDADE-MESES(WS-IX-ACHADO) NOT >= WS-IDADE-SENIOR-MESES
073700        MOVE WS-TAXA-BASE TO WS-TAXA-CALCULADA
073800        GO TO 4220-FIM-SENIOR.
073900     COMPUTE WS-TAXA-CALCULADA ROUNDED =
074000         WS-TAXA-BASE * (1 - WS-TAXA-DESCONTO-SENIOR).
074100 4220-FIM-SENIOR.
074200     EXIT.
074300
074400*    FILHOTES (IDADE <= WS-IDADE-FILHOTE-MESES) PAGAM O
074500*    ACRESCIMO DE VACINA - FORA DA FAIXA CAI NA TAXA PADRAO
074600 4230-TAXA-FILHOTE.
074700     MOVE 'FILHOTE (VACINAS)' TO WS-NOME-ESTRATEGIA.
074800     IF TBA-IDADE-MESES(WS-IX-ACHADO) NOT <= WS-IDADE-FILHOTE-MESES
074900        MOVE WS-TAXA-BASE TO WS-TAXA-CALCULADA
075000        GO TO 4230-FIM-FILHOTE.
075100     COMPUTE WS-TAXA-CALCULADA ROUNDED =
075200         WS-TAXA-BASE + WS-TAXA-ACRES-VACINA.
075300 4230-FIM-FILHOTE.
075400     EXIT.
075500
075600*    ANIMAL EM TRATAMENTO VETERINARIO ATIVO - ACRESCIMO FIXO
075700*    SOBRE A TAXA BASE, INDEPENDENTE DA IDADE
075800 4240-TAXA-ESPECIAL.
075900     MOVE 'ESPECIAL (TRATAMENTO)' TO WS-NOME-ESTRATEGIA.
076000     COMPUTE WS-TAXA-CALCULADA ROUNDED =
076100         WS-TAXA-BASE + WS-TAXA-ACRES-TRATAMENTO.
076200 4240-FIM-ESPECIAL.
076300     EXIT.
076400
076500*    CONTRATO DE ADOCAO (CH#0344, VRS 1.6) - UM BLOCO POR
076600*    ADOCAO DEFERIDA, GRAVADO EM CONTRAT.DAT (IMPRESSORA)
076700 4400-GRAVA-CONTRATO.
076800     MOVE SPACES TO REG-CONTRATO.
076900     MOVE 'CONTRATO DE ADOCAO' TO REG-CONTRATO.
077000     WRITE REG-CONTRATO AFTER PAGE.
077100     MOVE SPACES TO REG-CONTRATO.
077200     STRING 'Data: ' DELIMITED BY SIZE
077300            WS-AGORA DELIMITED BY SIZE
077400            INTO REG-CONTRATO.
077500     WRITE REG-CONTRATO AFTER 1.
077600     MOVE SPACES TO REG-CONTRATO.
077700     STRING 'Adotante: ' DELIMITED BY SIZE
077800            TRX-NOME-ADOTANTE DELIMITED BY SIZE
077900            INTO REG-CONTRATO.
078000     WRITE REG-CONTRATO AFTER 2.
078100     MOVE SPACES TO REG-CONTRATO.
078200     STRING 'Animal: ' DELIMITED BY SIZE
078300            TBA-NOME(WS-IX-ACHADO) DELIMITED BY SIZE
078400            ' | Especie: ' DELIMITED BY SIZE
078500            TBA-ESPECIE(WS-IX-ACHADO) DELIMITED BY SIZE
078600            ' | Raca: ' DELIMITED BY SIZE
078700            TBA-RACA(WS-IX-ACHADO) DELIMITED BY SIZE
078800            ' | Sexo: ' DELIMITED BY SIZE
078900            TBA-SEXO(WS-IX-ACHADO) DELIMITED BY SIZE
079000            INTO REG-CONTRATO.
079100     WRITE REG-CONTRATO AFTER 1.
079200     MOVE SPACES TO REG-CONTRATO.
079300     MOVE TBA-IDADE-MESES(WS-IX-ACHADO) TO WS-IDADE-EDITADA.
079400     STRING 'Idade (meses): ' DELIMITED BY SIZE
079500            WS-IDADE-EDITADA DELIMITED BY SIZE
079600            ' | Porte: ' DELIMITED BY SIZE
079700            TBA-PORTE(WS-IX-ACHADO) DELIMITED BY SIZE
079800            INTO REG-CONTRATO.
079900     WRITE REG-CONTRATO AFTER 1.
080000     MOVE SPACES TO REG-CONTRATO.
080100     MOVE WS-TAXA-CALCULADA TO WS-TAXA-EDITADA.
080200     STRING 'Taxa: R$ ' DELIMITED BY SIZE
080300            WS-TAXA-EDITADA DELIMITED BY SIZE
080400            ' (estrategia: ' DELIMITED BY SIZE
080500            WS-NOME-ESTRATEGIA DELIMITED BY SIZE
080600            ')' DELIMITED BY SIZE
080700            INTO REG-CONTRATO.
080800     WRITE REG-CONTRATO AFTER 1.
080900     MOVE SPACES TO REG-CONTRATO.
081000     MOVE 'Termos:' TO REG-CONTRATO.
081100     WRITE REG-CONTRATO AFTER 2.
081200     MOVE SPACES TO REG-CONTRATO.
081300     MOVE '- O adotante se compromete a zelar pelo bem-estar '
081400          'do animal.' TO REG-CONTRATO.
081500     WRITE REG-CONTRATO AFTER 1.
081600 4400-FIM-CONTRATO.
081700     EXIT.
081800
081900*    WS-RESULTADO JA FOI PREENCHIDO PELO PONTO QUE DESVIOU AQUI
082000 4900-REJEITA-ADOCAO.
082100     MOVE 'N' TO WS-TRANSACAO-OK.
082200 4000-FIM-ADOCAO.
082300     EXIT.
082400
082500*    DEVOLUCAO (DEVO) - INCLUIDA NA VRS 1.1. NAO PASSA PELO
082600*    VALIDADOR DE TRANSICAO (DECISAO DE NEGOCIO - ADOTADO PODE
082700*    IR DIRETO A QUARENTENA, FORA DA TABELA DE 1000)
082800 5000-DEVOLUCAO.
082900     MOVE 'S' TO WS-TRANSACAO-OK.
083000     MOVE TRX-ID-ANIMAL TO WS-CHAVE-BUSCA.
083100     PERFORM 1800-LOCALIZA-ANIMAL THRU 1800-FIM-LOCALIZA.
083200     IF NOT ANIMAL-ACHADO
083300        MOVE 'ANIMAL NAO ENCONTRADO' TO WS-RESULTADO
083400        GO TO 5900-REJEITA-DEVOLUCAO.
083500     IF TBA-STATUS(WS-IX-ACHADO) NOT = 'ADOTADO'
083600        MOVE 'ANIMAL NAO ESTA ADOTADO' TO WS-RESULTADO
083700        GO TO 5900-REJEITA-DEVOLUCAO.
083800     IF TRX-FLAG = 'S'
083900        MOVE 'QUARENTENA' TO TBA-STATUS(WS-IX-ACHADO)
084000        GO TO 5500-GRAVA-EVENTO-DEVOLUCAO.
084100     MOVE 'DEVOLVIDO' TO TBA-STATUS(WS-IX-ACHADO).
084200*    PONTO DE CONVERGENCIA DAS 2 SAIDAS (QUARENTENA/DEVOLVIDO) -
084300*    GRAVA UM SO EVENTO COM O STATUS QUE FOI EFETIVAMENTE APLICADO
084400 5500-GRAVA-EVENTO-DEVOLUCAO.
084500     MOVE 'DEVOLUCAO' TO WS-EVT-TIPO.
084600     STRING TRX-MOTIVO DELIMITED BY SIZE
084700            ' | NOVO STATUS: ' DELIMITED BY SIZE
084800            TBA-STATUS(WS-IX-ACHADO) DELIMITED BY SIZE
084900            INTO WS-EVT-DETALHE.
085000     PERFORM 9500-GRAVA-EVENTO THRU 9500-FIM-EVENTO.
085100     MOVE 'OK' TO WS-RESULTADO.
085200     GO TO 5000-FIM-DEVOLUCAO.
085300*    WS-RESULTADO JA FOI PREENCHIDO PELO PONTO QUE DESVIOU AQUI
085400 5900-REJEITA-DEVOLUCAO.
085500     MOVE 'N' TO WS-TRANSACAO-OK.
085600 5000-FIM-DEVOLUCAO.
085700     EXIT.
085800
085900*    REAVALIACAO (REAV) - INCLUIDA NA VRS 1.1. TAMBEM FORA DA
086000*    TABELA DE TRANSICAO, POR DECISAO DE NEGOCIO
086100 6000-REAVALIACAO.
086200     MOVE 'S' TO WS-TRANSACAO-OK.
086300     MOVE TRX-ID-ANIMAL TO WS-CHAVE-BUSCA.
086400     PERFORM 1800-LOCALIZA-ANIMAL THRU 1800-FIM-LOCALIZA.
086500     IF NOT ANIMAL-ACHADO
086600        MOVE 'ANIMAL NAO ENCONTRADO' TO WS-RESULTADO
086700        GO TO 6090-REJEITA-REAV.
086800     IF TBA-STATUS(WS-IX-ACHADO) = 'QUARENTENA'
086900        GO TO 6050-APLICA-REAV.
087000     IF TBA-STATUS(WS-IX-ACHADO) = 'DEVOLVIDO'
087100        GO TO 6050-APLICA-REAV.
087200     MOVE 'ANIMAL NAO ESTA EM QUARENTENA/DEVOLVIDO'
087300         TO WS-RESULTADO.
087400     GO TO 6090-REJEITA-REAV.
087500 6050-APLICA-REAV.
087600     IF TRX-FLAG = 'S'
087700        MOVE 'DISPONIVEL' TO TBA-STATUS(WS-IX-ACHADO)
087800        MOVE 'Aprovado' TO WS-RESULTADO-REAV
087900        GO TO 6070-GRAVA-EVENTO-REAV.
088000     MOVE 'INADOTAVEL' TO TBA-STATUS(WS-IX-ACHADO).
088100     MOVE 'Reprovado' TO WS-RESULTADO-REAV.
088200*    CONVERGENCIA APROVADO/REPROVADO - O EVENTO LEVA O
088300*    RESULTADO DA REAVALIACAO E O NOVO STATUS JA APLICADO
088400 6070-GRAVA-EVENTO-REAV.
088500     MOVE 'REAVALIACAO' TO WS-EVT-TIPO.
088600     STRING WS-RESULTADO-REAV DELIMITED BY SIZE
088700            ' | NOVO STATUS: ' DELIMITED BY SIZE
088800            TBA-STATUS(WS-IX-ACHADO) DELIMITED BY SIZE
088900            INTO WS-EVT-DETALHE.
089000     PERFORM 9500-GRAVA-EVENTO THRU 9500-FIM-EVENTO.
089100     MOVE 'OK' TO WS-RESULTADO.
089200     GO TO 6000-FIM-REAV.
089300*    WS-RESULTADO JA FOI PREENCHIDO PELO PONTO QUE DESVIOU AQUI
089400 6090-REJEITA-REAV.
089500     MOVE 'N' TO WS-TRANSACAO-OK.
089600 6000-FIM-REAV.
089700     EXIT.
089800
089900*    EXPIRACAO + CHAMADA DA FILA (EXPQ) - CH#0255 (VRS 1.3)
090000 6500-EXPIRA-FILA.                                                CH0255  
090100     MOVE 'S' TO WS-TRANSACAO-OK.
090200     MOVE TRX-ID-ANIMAL TO WS-CHAVE-BUSCA.
090300     PERFORM 1800-LOCALIZA-ANIMAL THRU 1800-FIM-LOCALIZA.
090400     IF NOT ANIMAL-ACHADO
090500        MOVE 'ANIMAL NAO ENCONTRADO' TO WS-RESULTADO
090600        GO TO 6900-REJEITA-EXPIRA.
090700     IF TBA-STATUS(WS-IX-ACHADO) NOT = 'RESERVADO'
090800        MOVE 'ANIMAL NAO ESTA RESERVADO' TO WS-RESULTADO
090900        GO TO 6900-REJEITA-EXPIRA.
091000     PERFORM 6600-DESENFILEIRA THRU 6600-FIM-DESENFILA.
091100     IF FILA-ENCONTROU
091200        PERFORM 6650-NOVA-RESERVA-FILA THRU 6650-FIM-NOVA
091300        GO TO 6700-GRAVA-EVENTO-EXPIRA.
091400     MOVE 'DISPONIVEL' TO TBA-STATUS(WS-IX-ACHADO).
091500     MOVE SPACES TO TBA-RESERVADO-POR(WS-IX-ACHADO)
091600                     TBA-RESERVA-ATE(WS-IX-ACHADO).
091700     STRING 'Novo status: ' DELIMITED BY SIZE
091800            TBA-STATUS(WS-IX-ACHADO) DELIMITED BY SIZE
091900            INTO WS-EVT-DETALHE.
092000*    CONVERGENCIA CHAMOU-DA-FILA/FICOU-DISPONIVEL - SO O CASO
092100*    "FICOU DISPONIVEL" MONTA O DETALHE AQUI; O OUTRO JA VEM
092200*    PRONTO DE 6650-NOVA-RESERVA-FILA
092300 6700-GRAVA-EVENTO-EXPIRA.
092400     MOVE 'EXPIRACAO-RESERVA' TO WS-EVT-TIPO.
092500     PERFORM 9500-GRAVA-EVENTO THRU 9500-FIM-EVENTO.
092600     MOVE 'OK' TO WS-RESULTADO.
092700     GO TO 6500-FIM-EXPIRA.
092800*    WS-RESULTADO JA FOI PREENCHIDO PELO PONTO QUE DESVIOU AQUI
092900 6900-REJEITA-EXPIRA.
093000     MOVE 'N' TO WS-TRANSACAO-OK.
093100 6500-FIM-EXPIRA.
093200     EXIT.
093300
093400*    RETIRA DA FILA (WS-CHAVE-BUSCA) O MAIOR ESCORE; EM CASO
093500*    DE EMPATE, O QUE CHEGOU PRIMEIRO (MENOR CARIMBO)
093600 6600-DESENFILEIRA.
093700     MOVE 'N' TO WS-FILA-ACHOU.
093800     MOVE ZERO TO WS-IX-MELHOR.
093900     MOVE ZERO TO WS-MELHOR-ESCORE.
094000     MOVE ZERO TO WS-MELHOR-CARIMBO.
094100     PERFORM 6620-AVALIA-FILA THRU 6620-FIM-AVALIA
094200         VARYING WS-IX-FILA FROM 1 BY 1
094300         UNTIL WS-IX-FILA > WS-QTD-FILA.
094400     IF WS-IX-MELHOR = ZERO
094500        GO TO 6600-FIM-DESENFILA.
094600     MOVE 'S' TO WS-FILA-ACHOU.
094700     MOVE TBF-NOME(WS-IX-MELHOR) TO WS-NOME-DESENFILEIRADO.
094800     MOVE 'N' TO TBF-ATIVA(WS-IX-MELHOR).
094900 6600-FIM-DESENFILA.
095000     EXIT.
095100
095200 6620-AVALIA-FILA.
095300     IF TBF-ID-ANIMAL(WS-IX-FILA) NOT = WS-CHAVE-BUSCA
095400        GO TO 6620-FIM-AVALIA.
095500     IF NOT FILA-ATIVA(WS-IX-FILA)
095600        GO TO 6620-FIM-AVALIA.
095700     IF WS-IX-MELHOR NOT = ZERO
095800        GO TO 6625-COMPARA-MELHOR.
095900     MOVE WS-IX-FILA TO WS-IX-MELHOR.
096000     MOVE TBF-ESCORE(WS-IX-FILA) TO WS-MELHOR-ESCORE.
096100     MOVE TBF-CARIMBO(WS-IX-FILA) TO WS-MELHOR-CARIMBO.
096200     GO TO 6620-FIM-AVALIA.
096300*    CRITERIO DE DESEMPATE: MAIOR ESCORE VENCE; SE EMPATAR,
096400*    QUEM CHEGOU PRIMEIRO NA FILA (MENOR CARIMBO) VENCE
096500 6625-COMPARA-MELHOR.
096600     IF TBF-ESCORE(WS-IX-FILA) > WS-MELHOR-ESCORE
096700        MOVE WS-IX-FILA TO WS-IX-MELHOR
096800        MOVE TBF-ESCORE(WS-IX-FILA) TO WS-MELHOR-ESCORE
096900        MOVE TBF-CARIMBO(WS-IX-FILA) TO WS-MELHOR-CARIMBO
097000        GO TO 6620-FIM-AVALIA.
097100     IF TBF-ESCORE(WS-IX-FILA) = WS-MELHOR-ESCORE AND
097200        TBF-CARIMBO(WS-IX-FILA) < WS-MELHOR-CARIMBO
097300        MOVE WS-IX-FILA TO WS-IX-MELHOR
097400        MOVE TBF-ESCORE(WS-IX-FILA) TO WS-MELHOR-ESCORE
097500        MOVE TBF-CARIMBO(WS-IX-FILA) TO WS-MELHOR-CARIMBO.
097600 6620-FIM-AVALIA.
097700     EXIT.
097800
097900*    NOVA RESERVA (JANELA CHEIA DE NOVO) PARA QUEM FOI CHAMADO
098000*    DA FILA - O ANIMAL CONTINUA RESERVADO, SO MUDA O ADOTANTE
098100 6650-NOVA-RESERVA-FILA.
098200     PERFORM 3350-CALCULA-VENCIMENTO THRU 3350-FIM-VENCIMENTO.
098300     MOVE WS-NOME-DESENFILEIRADO
098400         TO TBA-RESERVADO-POR(WS-IX-ACHADO).
098500     MOVE WS-VENCIMENTO TO TBA-RESERVA-ATE(WS-IX-ACHADO).
098600     STRING 'Fila chamou ' DELIMITED BY SIZE
098700            WS-NOME-DESENFILEIRADO DELIMITED BY SIZE
098800            ' para ' DELIMITED BY SIZE
098900            TBA-NOME(WS-IX-ACHADO) DELIMITED BY SIZE
099000            INTO WS-EVT-DETALHE.
099100     DISPLAY 'MOVANIM: FILA CHAMOU ' WS-NOME-DESENFILEIRADO
099200             ' PARA ANIMAL ' TBA-NOME(WS-IX-ACHADO).
099300 6650-FIM-NOVA.
099400     EXIT.
099500
099600*    VARREDURA FINAL DE RESERVAS VENCIDAS (CH#0301, VRS 1.5) -
099700*    PERCORRE TODA A TABELA, INDEPENDENTE DE TRANSACAO EXPQ
099800 7000-VARREDURA.                                                  CH0301  
099900     MOVE ZERO TO WS-CT-EXPIRADAS.
100000     PERFORM 7020-VARRE-UM THRU 7020-FIM-VARRE
100100         VARYING WS-IX-ANM FROM 1 BY 1
100200         UNTIL WS-IX-ANM > WS-QTD-ANIMAIS.
100300 7000-FIM-VARREDURA.
100400     EXIT.
100500
100600*    UM ANIMAL DA TABELA - SO AGE SE ESTIVER RESERVADO E A DATA
100700*    DE VENCIMENTO FOR VALIDA E JA TIVER PASSADO
100800 7020-VARRE-UM.
100900     IF TBA-STATUS(WS-IX-ANM) NOT = 'RESERVADO'
101000        GO TO 7020-FIM-VARRE.
101100     IF TBA-RESERVA-ATE(WS-IX-ANM) = SPACES
101200        GO TO 7020-FIM-VARRE.
101300     MOVE TBA-RESERVA-ATE(WS-IX-ANM) TO WS-DATA-VERIFICAR.
101400     PERFORM 9600-VALIDA-DATA THRU 9600-FIM-VALIDA.
101500     IF NOT DATA-RESERVA-OK
101600        GO TO 7020-FIM-VARRE.
101700     IF TBA-RESERVA-ATE(WS-IX-ANM) > WS-AGORA
101800        GO TO 7020-FIM-VARRE.
101900     MOVE 'DISPONIVEL' TO TBA-STATUS(WS-IX-ANM).
102000     MOVE SPACES TO TBA-RESERVADO-POR(WS-IX-ANM)
102100                     TBA-RESERVA-ATE(WS-IX-ANM).
102200     MOVE TBA-ID(WS-IX-ANM) TO WS-CHAVE-BUSCA.
102300     MOVE 'RESERVA-EXPIRADA' TO WS-EVT-TIPO.
102400     MOVE 'Reserva expirada (varredura)' TO WS-EVT-DETALHE.
102500     PERFORM 9500-GRAVA-EVENTO THRU 9500-FIM-EVENTO.
102600     ADD 1 TO WS-CT-EXPIRADAS.
102700 7020-FIM-VARRE.
102800     EXIT.
102900
103000*    REGRAVACAO DO MESTRE DE ANIMAIS A PARTIR DA TABELA EM
103100*    MEMORIA, JA COM TODAS AS TRANSACOES E A VARREDURA APLICADAS
103200 7500-REGRAVA-ANIMAIS.
103300     OPEN OUTPUT ANIMAIS.
103400     PERFORM 7520-GRAVA-UM THRU 7520-FIM-GRAVA
103500         VARYING WS-IX-ANM FROM 1 BY 1
103600         UNTIL WS-IX-ANM > WS-QTD-ANIMAIS.
103700     CLOSE ANIMAIS.
103800 7500-FIM-REGRAVA.
103900     EXIT.
104000
104100*    RECOMPOE UM REGISTRO DO MESTRE A PARTIR DA POSICAO CORRENTE
104200*    DA TABELA E GRAVA NO NOVO ANIMAIS.DAT (ARQUIVO RECRIADO)
104300 7520-GRAVA-UM.
104400     MOVE SPACES TO ANM-REGISTRO-MESTRE.
104500     MOVE TBA-ID(WS-IX-ANM)            TO ANM-ID.
104600     MOVE TBA-ESPECIE(WS-IX-ANM)       TO ANM-ESPECIE.
104700     MOVE TBA-NOME(WS-IX-ANM)          TO ANM-NOME.
104800     MOVE TBA-RACA(WS-IX-ANM)          TO ANM-RACA.
104900     MOVE TBA-SEXO(WS-IX-ANM)          TO ANM-SEXO.
105000     MOVE TBA-IDADE-MESES(WS-IX-ANM)   TO ANM-IDADE-MESES.
105100     MOVE TBA-PORTE(WS-IX-ANM)         TO ANM-PORTE.
105200     MOVE TBA-ESCORE-TRACO(WS-IX-ANM)  TO ANM-ESCORE-TRACO.
105300     MOVE TBA-TEMPERAMENTO(WS-IX-ANM)  TO ANM-TEMPERAMENTO.
105400     MOVE TBA-STATUS(WS-IX-ANM)        TO ANM-STATUS.
105500     MOVE TBA-DATA-ENTRADA(WS-IX-ANM)  TO ANM-DATA-ENTRADA.
105600     MOVE TBA-RESERVADO-POR(WS-IX-ANM) TO ANM-RESERVADO-POR.
105700     MOVE TBA-RESERVA-ATE(WS-IX-ANM)   TO ANM-RESERVA-ATE.
105800     WRITE ANM-REGISTRO-MESTRE.
105900 7520-FIM-GRAVA.
106000     EXIT.
106100
106200*    RESUMO DO LOTE (JOBLOG) - CONTAGENS EXIGIDAS PELO CONTROLE
106300*    DE PROCESSAMENTO DO ABRIGO
106400 8000-IMPRIME-RESUMO.
106500     DISPLAY ' '.
106600     DISPLAY 'MOVANIM: ---- RESUMO DO PROCESSAMENTO ----'.
106700     DISPLAY 'MOVANIM: TRANSACOES LIDAS.............: '
106800             WS-CT-LIDAS.
106900     DISPLAY 'MOVANIM: TRANSACOES APLICADAS.........: '
107000             WS-CT-APLICADAS.
107100     DISPLAY 'MOVANIM: TRANSACOES REJEITADAS.........: '
107200             WS-CT-REJEITADAS.
107300     DISPLAY 'MOVANIM: RESERVAS EXPIRADAS (VARREDURA): '
107400             WS-CT-EXPIRADAS.
107500 8000-FIM-RESUMO.
107600     EXIT.
107700
107800*    FECHA OS ARQUIVOS RESTANTES DO LOTE (O MESTRE DE ANIMAIS JA
107900*    FOI FECHADO EM 7500-REGRAVA-ANIMAIS)
108000 9000-ENCERRA.
108100     CLOSE TRANSACOES EVENTOS CONTRATOS.
108200 9000-FIM-ENCERRA.
108300     EXIT.
108400
108500*    GRAVA EVENTO NO HISTORICO (WS-CHAVE-BUSCA/WS-EVT-TIPO/
108600*    WS-EVT-DETALHE PREENCHIDOS PELO CHAMADOR) - ROTINA COMUM
108700*    A TODAS AS TRANSACOES E A VARREDURA
108800 9500-GRAVA-EVENTO.
108900     MOVE SPACES TO EVT-REGISTRO.
109000     MOVE WS-CHAVE-BUSCA TO EVT-ID-ANIMAL.
109100     MOVE WS-AGORA TO EVT-CARIMBO.
109200     MOVE WS-EVT-TIPO TO EVT-TIPO.
109300     MOVE WS-EVT-DETALHE TO EVT-DETALHE.
109400     WRITE EVT-REGISTRO.
109500 9500-FIM-EVENTO.
109600     EXIT.
109700*
109800*    CH#0367 (VRS 1.7) - EVENTO GENERICO DE MUDANCA DE STATUS,
109900*    EXIGIDO PELA AUDITORIA ALEM DO EVENTO ESPECIFICO DE CADA
110000*    TRANSACAO (RESERVA/ADOCAO). WS-STATUS-DE/WS-STATUS-PARA/
110100*    WS-EVT-MOTIVO DEVEM ESTAR PREENCHIDOS PELO CHAMADOR ANTES
110200*    DO PERFORM (VIDE 3300-EFETIVA-RESERVA E 4100-EFETIVA-ADOCAO).
110300*    SO ENTRAM OS 47 PRIMEIROS BYTES DE WS-EVT-MOTIVO NO STRING -
110400*    PIOR CASO 10+4+10+3+47 = 74, DO TAMANHO EXATO DE
110500*    WS-EVT-DETALHE, ENTAO NAO TEM COMO ESTOURAR
110600 9520-GRAVA-MUDANCA-STATUS.
110700     MOVE 'MUDANCA-STATUS' TO WS-EVT-TIPO.
110800     STRING WS-STATUS-DE  DELIMITED BY SPACE
110900            ' -> '        DELIMITED BY SIZE
111000            WS-STATUS-PARA DELIMITED BY SPACE
111100            ' | '         DELIMITED BY SIZE
111200            WS-EVT-MOTIVO(1:47) DELIMITED BY SIZE
111300            INTO WS-EVT-DETALHE.
111400     PERFORM 9500-GRAVA-EVENTO THRU 9500-FIM-EVENTO.
111500 9520-FIM-MUDANCA.
111600     EXIT.
111700
111800*    VALIDA O FORMATO AAAA-MM-DDTHH:MM:SSZ DE WS-DATA-VERIFICAR
111900*    (PREENCHIDO PELO CHAMADOR) - USADA POR ADOCAO E VARREDURA
112000 9600-VALIDA-DATA.
112100     MOVE 'S' TO WS-FLAG-DATA-OK.
112200     IF WS-DATA-VERIFICAR(1:4) NOT NUMERIC
112300        MOVE 'N' TO WS-FLAG-DATA-OK
112400        GO TO 9600-FIM-VALIDA.
112500     IF WS-DATA-VERIFICAR(6:2) NOT NUMERIC
112600        MOVE 'N' TO WS-FLAG-DATA-OK
112700        GO TO 9600-FIM-VALIDA.
112800     IF WS-DATA-VERIFICAR(9:2) NOT NUMERIC
112900        MOVE 'N' TO WS-FLAG-DATA-OK
113000        GO TO 9600-FIM-VALIDA.
113100     IF WS-DATA-VERIFICAR(12:2) NOT NUMERIC
113200        MOVE 'N' TO WS-FLAG-DATA-OK
113300        GO TO 9600-FIM-VALIDA.
113400     IF WS-DATA-VERIFICAR(15:2) NOT NUMERIC
113500        MOVE 'N' TO WS-FLAG-DATA-OK
113600        GO TO 9600-FIM-VALIDA.
113700     IF WS-DATA-VERIFICAR(18:2) NOT NUMERIC
113800        MOVE 'N' TO WS-FLAG-DATA-OK.
113900 9600-FIM-VALIDA.
114000     EXIT.
