000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADANIM-COB.
000300*               EMPRESA S/A  -  ABRIGO SAO FRANCISCO
000400*    ANALISTA       : J. KOIKE
000500*    PROGRAMADOR(A) : E. SILVA
000600*    FINALIDADE : CADASTRO/CARGA DE ANIMAIS NOVOS NO ARQUIVO
000700*                 MESTRE, COM CRITICA DE CAMPOS E GRAVACAO DO
000800*                 EVENTO DE ENTRADA NO HISTORICO.
000900*    DATA : 14/03/1991
001000*    VRS         DATA           DESCRICAO
001100*    1.0         14/03/1991     IMPLANTACAO
001200*    1.1         02/09/1993     INCLUIDA CRITICA DE TEMPERAMENTO
001300*    1.2         19/07/1996     PASSOU A GRAVAR EVENTO ENTRADA
001400*    1.3         08/02/1998     E.SILVA - CH#0231 CORRIGE ESCORE
001500*    1.4         11/01/1999     J.RAMOS - AJUSTE ANO 2000 (AAAA)
001600*    1.5         23/06/2001     E.SILVA - CH#0344 DEDUP TEMPERAM.
001700 AUTHOR. E. SILVA.
001800 INSTALLATION. EMPRESA S/A - ABRIGO SAO FRANCISCO.
001900 DATE-WRITTEN. 14/03/1991.
002000 DATE-COMPILED.
002100 SECURITY. USO INTERNO - DEPTO DE PROCESSAMENTO DE DADOS.
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900
003000     SELECT ANIMALENT ASSIGN TO DISK
003100                 ORGANIZATION SEQUENTIAL
003200                 ACCESS MODE SEQUENTIAL
003300                 FILE STATUS STATUS-ENT.
003400
003500     SELECT ANIMAIS ASSIGN TO DISK
003600                 ORGANIZATION SEQUENTIAL
003700                 ACCESS MODE SEQUENTIAL
003800                 FILE STATUS STATUS-ANM.
003900
004000     SELECT EVENTOS ASSIGN TO DISK
004100                 ORGANIZATION SEQUENTIAL
004200                 ACCESS MODE SEQUENTIAL
004300                 FILE STATUS STATUS-EVT.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800*    ARQUIVO DE ENTRADA DE ANIMAIS NOVOS (FICHAS DA TRIAGEM
004900*    VETERINARIA, DIGITADAS PELO BALCAO DE CADASTRO)
005000 FD  ANIMALENT
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID 'ANIMNOVO.DAT'
005300     RECORD CONTAINS 200 CHARACTERS.
005400
005500 01  REG-ANIMALENT.
005600     05  EN-ID                         PIC X(08).
005700     05  EN-ESPECIE                    PIC X(08).
005800     05  EN-NOME                       PIC X(20).
005900     05  EN-RACA                       PIC X(20).
006000     05  EN-SEXO                       PIC X(01).
006100     05  EN-IDADE-MESES                PIC 9(03).
006200     05  EN-PORTE                      PIC X(01).
006300     05  EN-ESCORE-TRACO               PIC 9(02).
006400     05  EN-TEMPERAMENTO               PIC X(40).
006500     05  EN-TEMPERAMENTO-R REDEFINES EN-TEMPERAMENTO.
006600         10  EN-TAG OCCURS 4 TIMES     PIC X(10).
006700     05  FILLER                        PIC X(97).
006800
006900 FD  ANIMAIS
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID 'ANIMAIS.DAT'
007200     RECORD CONTAINS 200 CHARACTERS.
007300
007400     COPY ANIMAL.
007500
007600 FD  EVENTOS
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID 'EVENTOS.DAT'
007900     RECORD CONTAINS 120 CHARACTERS.
008000
008100     COPY EVENTO.
008200
008300 WORKING-STORAGE SECTION.
008400     COPY PARAMS.
008500
008600 01  STATUS-ENT                        PIC X(02) VALUE SPACES.
008700 01  STATUS-ANM                        PIC X(02) VALUE SPACES.
008800 01  STATUS-EVT                        PIC X(02) VALUE SPACES.
008900
009000 01  WS-FLAGS.
009100     05  WS-FIM-ENTRADA                PIC X(01) VALUE 'N'.
009200         88  FIM-ENTRADA                     VALUE 'S'.
009300     05  WS-VALIDO                     PIC X(01) VALUE 'S'.
009400         88  ANIMAL-VALIDO                    VALUE 'S'.
009500         88  ANIMAL-INVALIDO                   VALUE 'N'.
009600     05  FILLER                        PIC X(02).
009700
009800 01  WS-CONTADORES.
009900     05  WS-CT-LIDOS                   PIC 9(05) COMP VALUE ZERO.
010000     05  WS-CT-ACEITOS                 PIC 9(05) COMP VALUE ZERO.
010100     05  FILLER                        PIC X(02).
010200*
010300 77  WS-CT-REJEITADOS                  PIC 9(05) COMP VALUE ZERO.
010400
010500 01  WS-MOTIVO-REJEICAO                PIC X(40) VALUE SPACES.
010600
010700*    RELOGIO DO SISTEMA - USADO PARA CARIMBAR ENTRADA/EVENTO
010800 01  WS-DATA-SISTEMA                   PIC 9(08).
010900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
011000     05  WS-DS-ANO                     PIC 9(04).
011100     05  WS-DS-MES                     PIC 9(02).
011200     05  WS-DS-DIA                     PIC 9(02).
011300 01  WS-HORA-SISTEMA                   PIC 9(08).
011400 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
011500     05  WS-HS-HORA                    PIC 9(02).
011600     05  WS-HS-MIN                     PIC 9(02).
011700     05  WS-HS-SEG                     PIC 9(02).
011800     05  WS-HS-CENT                    PIC 9(02).
011900 01  WS-AGORA                          PIC X(20) VALUE SPACES.
012000
012100*    AREA DE TRABALHO PARA CRITICA DE TEMPERAMENTO
012200 01  WS-CONTROLE-TAG.
012300     05  WS-SUB1                       PIC 9(02) COMP VALUE ZERO.
012400     05  WS-SUB2                       PIC 9(02) COMP VALUE ZERO.
012500     05  WS-QTD-TAGS-OK                PIC 9(02) COMP VALUE ZERO.
012600     05  WS-TAG-ATUAL                  PIC X(10) VALUE SPACES.
012700     05  WS-TAGS-ACEITAS OCCURS 4 TIMES
012800                                       PIC X(10) VALUE SPACES.
012900     05  FILLER                        PIC X(02).
013000*
013100 77  WS-DUPLICADA                      PIC X(01) VALUE 'N'.
013200     88  TAG-DUPLICADA                     VALUE 'S'.
013300
013400 PROCEDURE DIVISION.
013500
013600*****************************************************************
013700*    PARAGRAFO PRINCIPAL DO LOTE. ABRE OS 3 ARQUIVOS, PROCESSA
013800*    A ENTRADA ATE O FIM E ENCERRA. NAO HA REINICIO/CHECKPOINT -
013900*    RODADA NAO CONCLUIDA DEVE SER RESUBMETIDA DO ZERO.
014000*****************************************************************
014100 0100-INICIO.
014200     PERFORM 0150-OBTEM-DATA-HORA THRU 0150-FIM-RELOGIO.
014300     OPEN INPUT ANIMALENT.
014400     IF STATUS-ENT NOT = '00'
014500        DISPLAY 'CADANIM: ARQ ANIMNOVO.DAT NAO ENCONTRADO'
014600        STOP RUN.
014700*    ANIMAIS.DAT PODE NAO EXISTIR NA 1A CARGA - STATUS 05/35
014800*    (ARQUIVO INEXISTENTE) FORCA CRIACAO ANTES DO EXTEND
014900     OPEN EXTEND ANIMAIS.
015000     IF STATUS-ANM = '05' OR STATUS-ANM = '35'
015100        CLOSE ANIMAIS
015200        OPEN OUTPUT ANIMAIS
015300        CLOSE ANIMAIS
015400        OPEN EXTEND ANIMAIS.
015500*    MESMO TRATAMENTO PARA O HISTORICO DE EVENTOS
015600     OPEN EXTEND EVENTOS.
015700     IF STATUS-EVT = '05' OR STATUS-EVT = '35'
015800        CLOSE EVENTOS
015900        OPEN OUTPUT EVENTOS
016000        CLOSE EVENTOS
016100        OPEN EXTEND EVENTOS.
016200     PERFORM 1000-LE-ENTRADA THRU 1000-FIM-LEITURA
016300         UNTIL FIM-ENTRADA.
016400     PERFORM 9000-ENCERRA THRU 9000-FIM-ENCERRA.
016500     STOP RUN.
016600
016700*    MONTA O CARIMBO DE DATA/HORA CORRENTE NO FORMATO
016800*    AAAA-MM-DDTHH:MM:SSZ (VER AJUSTE ANO 2000, VRS 1.4)
016900 0150-OBTEM-DATA-HORA.
017000     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.                   JR990111
017100     ACCEPT WS-HORA-SISTEMA FROM TIME.
017200     STRING WS-DS-ANO           DELIMITED BY SIZE
017300            '-'                 DELIMITED BY SIZE
017400            WS-DS-MES           DELIMITED BY SIZE
017500            '-'                 DELIMITED BY SIZE
017600            WS-DS-DIA           DELIMITED BY SIZE
017700            'T'                 DELIMITED BY SIZE
017800            WS-HS-HORA          DELIMITED BY SIZE
017900            ':'                 DELIMITED BY SIZE
018000            WS-HS-MIN           DELIMITED BY SIZE
018100            ':'                 DELIMITED BY SIZE
018200            WS-HS-SEG           DELIMITED BY SIZE
018300            'Z'                 DELIMITED BY SIZE
018400            INTO WS-AGORA.
018500 0150-FIM-RELOGIO.
018600     EXIT.
018700
018800*    LACO PRINCIPAL DE LEITURA DA FICHA DE ENTRADA (ANIMNOVO.DAT)
018900*    - UMA FICHA POR REGISTRO, DIGITADA PELO BALCAO DE CADASTRO.
019000*    NAO HA REJEICAO PARCIAL: OU O ANIMAL PASSA TODA A CRITICA
019100*    DE 2000-VALIDA-ANIMAL, OU FICA DE FORA DO MESTRE.
019200 1000-LE-ENTRADA.
019300     READ ANIMALENT
019400         AT END
019500            MOVE 'S' TO WS-FIM-ENTRADA
019600            GO TO 1000-FIM-LEITURA.
019700     ADD 1 TO WS-CT-LIDOS.
019800     PERFORM 2000-VALIDA-ANIMAL THRU 2000-FIM-VALIDA.
019900     IF ANIMAL-VALIDO
020000        PERFORM 3000-GRAVA-ANIMAL THRU 3000-FIM-GRAVA
020100        ADD 1 TO WS-CT-ACEITOS
020200     ELSE
020300        ADD 1 TO WS-CT-REJEITADOS
020400        DISPLAY 'CADANIM: REJEITADO ' EN-ID ' - '
020500                WS-MOTIVO-REJEICAO.
020600 1000-FIM-LEITURA.
020700     EXIT.
020800
020900*    CRITICA DE CAMPOS DE ENTRADA - CADA FALHA DESVIA PARA
021000*    2900-REJEITADO, SEM VOLTAR (LOTE, NAO HA OPERADOR)
021100 2000-VALIDA-ANIMAL.
021200     MOVE 'S' TO WS-VALIDO.
021300*    CAMPOS DESCRITIVOS OBRIGATORIOS - NENHUM PODE VIR EM BRANCO
021400     IF EN-ESPECIE = SPACES
021500        MOVE 'ESPECIE EM BRANCO' TO WS-MOTIVO-REJEICAO
021600        GO TO 2900-REJEITADO.
021700     IF EN-RACA = SPACES
021800        MOVE 'RACA EM BRANCO' TO WS-MOTIVO-REJEICAO
021900        GO TO 2900-REJEITADO.
022000     IF EN-NOME = SPACES
022100        MOVE 'NOME EM BRANCO' TO WS-MOTIVO-REJEICAO
022200        GO TO 2900-REJEITADO.
022300     IF EN-SEXO = SPACES
022400        MOVE 'SEXO EM BRANCO' TO WS-MOTIVO-REJEICAO
022500        GO TO 2900-REJEITADO.
022600*    IDADE PRECISA SER NUMERICA PARA ENTRAR NAS CONTAS DE
022700*    ESTRATEGIA DE TAXA (SENIOR/FILHOTE) LA NO MOVANIM
022800     IF EN-IDADE-MESES NOT NUMERIC
022900        MOVE 'IDADE INVALIDA' TO WS-MOTIVO-REJEICAO
023000        GO TO 2900-REJEITADO.
023100*    PORTE VEM DA FICHA EM QUALQUER CAIXA - PADRONIZA EM
023200*    MAIUSCULO ANTES DE VALIDAR CONTRA O DOMINIO P/M/G
023300     INSPECT EN-PORTE CONVERTING
023400             'abcdefghijklmnopqrstuvwxyz'
023500          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023600     IF EN-PORTE NOT = 'P' AND NOT = 'M' AND NOT = 'G'
023700        MOVE 'PORTE INVALIDO' TO WS-MOTIVO-REJEICAO
023800        GO TO 2900-REJEITADO.
023900*    ESCORE DE TRACO (0-10) - USADO SO PARA RELATORIO GERENCIAL,
024000*    NAO ENTRA NO CALCULO DE COMPATIBILIDADE DO RELADOT
024100     IF EN-ESCORE-TRACO NOT NUMERIC
024200        MOVE 'ESCORE INVALIDO' TO WS-MOTIVO-REJEICAO
024300        GO TO 2900-REJEITADO.
024400     IF EN-ESCORE-TRACO > 10
024500        MOVE 'ESCORE FORA DA FAIXA 0-10' TO WS-MOTIVO-REJEICAO
024600        GO TO 2900-REJEITADO.
024700*    SO CHEGA AQUI SE PASSOU EM TODA A CRITICA ACIMA - FALTA
024800*    SO NORMALIZAR AS TAGS DE TEMPERAMENTO
024900     PERFORM 2500-CRITICA-TEMPERAMENTO THRU 2500-FIM-TEMPERAM.
025000     GO TO 2000-FIM-VALIDA.
025100 2900-REJEITADO.
025200     MOVE 'N' TO WS-VALIDO.
025300 2000-FIM-VALIDA.
025400     EXIT.
025500
025600*    PASSA TODAS AS MARCAS PARA MINUSCULO E ELIMINA REPETIDAS,
025700*    MANTENDO A PRIMEIRA OCORRENCIA (CH#0344)
025800 2500-CRITICA-TEMPERAMENTO.
025900     MOVE ZERO TO WS-QTD-TAGS-OK.
026000     MOVE SPACES TO WS-TAGS-ACEITAS(1) WS-TAGS-ACEITAS(2)
026100                    WS-TAGS-ACEITAS(3) WS-TAGS-ACEITAS(4).
026200     PERFORM 2600-TESTA-TAG THRU 2600-FIM-TAG
026300         VARYING WS-SUB1 FROM 1 BY 1
026400         UNTIL WS-SUB1 > 4.
026500     MOVE SPACES TO EN-TEMPERAMENTO.
026600     PERFORM 2650-COPIA-TAG THRU 2650-FIM-COPIA
026700         VARYING WS-SUB1 FROM 1 BY 1
026800         UNTIL WS-SUB1 > 4.
026900 2500-FIM-TEMPERAM.
027000     EXIT.
027100
027200*    TESTA UMA POSICAO DA TAG DE ENTRADA (EN-TAG) - PASSA PARA
027300*    MINUSCULO ANTES DE CRITICAR (ASSIM 'ARISCO' E 'arisco' SAO
027400*    A MESMA TAG PARA FINS DE DEDUP) E DESCARTA REPETIDA
027500 2600-TESTA-TAG.
027600     MOVE EN-TAG(WS-SUB1) TO WS-TAG-ATUAL.
027700     IF WS-TAG-ATUAL = SPACES
027800        GO TO 2600-FIM-TAG.
027900     INSPECT WS-TAG-ATUAL CONVERTING
028000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028100          TO 'abcdefghijklmnopqrstuvwxyz'.
028200     MOVE 'N' TO WS-DUPLICADA.
028300     PERFORM 2620-COMPARA-TAG THRU 2620-FIM-COMPARA
028400         VARYING WS-SUB2 FROM 1 BY 1
028500         UNTIL WS-SUB2 > 4.
028600     IF NOT TAG-DUPLICADA
028700        ADD 1 TO WS-QTD-TAGS-OK
028800        MOVE WS-TAG-ATUAL TO WS-TAGS-ACEITAS(WS-QTD-TAGS-OK).
028900 2600-FIM-TAG.
029000     EXIT.
029100
029200*    COMPARA A TAG CORRENTE (WS-TAG-ATUAL) CONTRA UMA POSICAO JA
029300*    ACEITA NA LISTA (WS-TAGS-ACEITAS) - ARMADA POR 2600-TESTA-TAG
029400 2620-COMPARA-TAG.
029500     IF WS-TAGS-ACEITAS(WS-SUB2) = WS-TAG-ATUAL
029600        MOVE 'S' TO WS-DUPLICADA.
029700 2620-FIM-COMPARA.
029800     EXIT.
029900
030000*    DEVOLVE A LISTA DEDUPLICADA/EM MINUSCULO PARA EN-TEMPERAMENTO,
030100*    QUE JA FOI LIMPO EM 2500-CRITICA-TEMPERAMENTO
030200 2650-COPIA-TAG.
030300     MOVE WS-TAGS-ACEITAS(WS-SUB1) TO EN-TAG(WS-SUB1).
030400 2650-FIM-COPIA.
030500     EXIT.
030600
030700*    MONTA O REGISTRO MESTRE A PARTIR DA FICHA DE ENTRADA E
030800*    GRAVA NO ARQUIVO ANIMAIS.DAT, JA COM O EVENTO DE ENTRADA
030900*    (VIDE EVENTO.CPY). TODO ANIMAL NASCE COM STATUS DISPONIVEL
031000*    E SEM ADOTANTE/RESERVA ASSOCIADOS
031100 3000-GRAVA-ANIMAL.
031200*    ZERA A AREA MESTRE ANTES DE MONTAR - EVITA LIXO DE UM
031300*    REGISTRO ANTERIOR VAZAR PARA FILLER/CAMPOS NAO PREENCHIDOS
031400     MOVE SPACES TO ANM-REGISTRO-MESTRE.
031500     MOVE EN-ID              TO ANM-ID.
031600     MOVE EN-ESPECIE         TO ANM-ESPECIE.
031700     MOVE EN-NOME            TO ANM-NOME.
031800     MOVE EN-RACA            TO ANM-RACA.
031900     MOVE EN-SEXO            TO ANM-SEXO.
032000     MOVE EN-IDADE-MESES     TO ANM-IDADE-MESES.
032100     MOVE EN-PORTE           TO ANM-PORTE.
032200     MOVE EN-ESCORE-TRACO    TO ANM-ESCORE-TRACO.
032300     MOVE EN-TEMPERAMENTO    TO ANM-TEMPERAMENTO.
032400     MOVE 'DISPONIVEL'       TO ANM-STATUS.
032500     MOVE WS-AGORA           TO ANM-DATA-ENTRADA.
032600     MOVE SPACES             TO ANM-RESERVADO-POR
032700                                ANM-RESERVA-ATE.
032800     WRITE ANM-REGISTRO-MESTRE.
032900
033000*    UM SO EVENTO DE ENTRADA POR FICHA ACEITA - AUDITORIA NAO
033100*    PRECISA DE MUDANCA-STATUS AQUI PORQUE NAO HA STATUS ANTERIOR
033200     MOVE SPACES TO EVT-REGISTRO.
033300     MOVE EN-ID        TO EVT-ID-ANIMAL.
033400     MOVE WS-AGORA     TO EVT-CARIMBO.
033500     MOVE 'ENTRADA'    TO EVT-TIPO.
033600     STRING 'Animal cadastrado com status '
033700            DELIMITED BY SIZE
033800            'DISPONIVEL' DELIMITED BY SIZE
033900            INTO EVT-DETALHE.
034000     WRITE EVT-REGISTRO.
034100 3000-FIM-GRAVA.
034200     EXIT.
034300
034400*    FECHA OS 3 ARQUIVOS E IMPRIME O RESUMO DO LOTE NO CONSOLE -
034500*    OPERADOR CONFERE OS 3 NUMEROS ANTES DE LIBERAR MOVANIM/
034600*    RELADOT PARA A RODADA SEGUINTE
034700 9000-ENCERRA.
034800     CLOSE ANIMALENT ANIMAIS EVENTOS.
034900     DISPLAY 'CADANIM: LIDOS......: ' WS-CT-LIDOS.
035000     DISPLAY 'CADANIM: ACEITOS.....: ' WS-CT-ACEITOS.
035100     DISPLAY 'CADANIM: REJEITADOS..: ' WS-CT-REJEITADOS.
035200 9000-FIM-ENCERRA.
035300     EXIT.
