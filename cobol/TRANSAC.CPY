000100***************************************************************
000200*               EMPRESA S/A  -  ABRIGO SAO FRANCISCO
000300*    COPY          : TRANSAC.CPY
000400*    ANALISTA      : J. KOIKE
000500*    PROGRAMADO(A) : J. RAMOS
000600*    FINALIDADE    : LAYOUT DA TRANSACAO DE MOVIMENTO DE
000700*                    ANIMAIS (ARQ TRANSACAO.DAT) - LIDO POR
000800*                    MOVANIM EM ORDEM DE CHEGADA.
000900*    VRS         DATA           DESCRICAO
001000*    1.0         19/07/1996     IMPLANTACAO
001100***************************************************************
001200 01  TRX-REGISTRO.
001300*
001400*        CODIGO DA TRANSACAO:
001500*        RESV-RESERVAR  ADOT-ADOTAR  DEVO-DEVOLVER
001600*        REAV-REAVALIAR  EXPQ-EXPIRAR E CHAMAR FILA
001700     05  TRX-CODIGO                    PIC X(04).
001800         88  TRX-EH-RESERVA                  VALUE 'RESV'.
001900         88  TRX-EH-ADOCAO                    VALUE 'ADOT'.
002000         88  TRX-EH-DEVOLUCAO                 VALUE 'DEVO'.
002100         88  TRX-EH-REAVALIACAO               VALUE 'REAV'.
002200         88  TRX-EH-EXPIRA-FILA               VALUE 'EXPQ'.
002300     05  TRX-ID-ANIMAL                 PIC X(08).
002400     05  TRX-NOME-ADOTANTE             PIC X(20).
002500*
002600*        FLAG: DEVO - S=PROBLEMA SAUDE/COMPORTAMENTO
002700*              REAV - S=APTO PARA ADOCAO
002800     05  TRX-FLAG                      PIC X(01).
002900*
003000*        ESTRATEGIA DE TAXA (SO EM ADOT): P-PADRAO S-SENIOR
003100*        F-FILHOTE  E-ESPECIAL  (BRANCO = PADRAO)
003200     05  TRX-ESTRATEGIA-TAXA           PIC X(01).
003300         88  TRX-TAXA-PADRAO                  VALUE 'P' SPACE.
003400         88  TRX-TAXA-SENIOR                  VALUE 'S'.
003500         88  TRX-TAXA-FILHOTE                  VALUE 'F'.
003600         88  TRX-TAXA-ESPECIAL                 VALUE 'E'.
003700     05  TRX-MOTIVO                    PIC X(30).
003800     05  FILLER                        PIC X(16).
